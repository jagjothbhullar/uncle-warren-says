000100      *****************************************************************
000200      *                                                               *
000300      *                Ticker Resolution & Validation                 *
000400      *                                                               *
000500      *****************************************************************
000600*
000700 identification          division.
000800*=================================
000900*
001000      program-id.         sr001.
001100      author.             V B Coen FBCS, FIDM, FIDPM.
001200      installation.       Applewood Computers Accounting System.
001300      date-written.       24/10/1985.
001400      date-compiled.
001500      security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
001600                          Distributed under the GNU General Public
001700                          License.  See the file COPYING for details.
001800*
001900*    Remarks.             Resolves a ticker or company-name string
002000*                         typed on the online enquiry screen into
002100*                         a validated exchange ticker.  Not part
002200*                         of the nightly scoring chain - CALLed
002300*                         only from the online lookup transaction.
002400*                         Retasked from the old MAPS04 date
002500*                         conversion utility - same small CALLed
002600*                         subprogram shape, new business.
002700*
002800*    Version.             See Prog-Name in ws.
002900*
003000*    Called modules.      None.
003100*
003200*    Error messages used.
003300*  Program specific.
003400*                         SR001, SR002.
003500*
003600* Changes:
003700* 24/10/85 vbc -     Original MAPS04 date validation & conversion.
003800* 29/01/09 vbc -     Migration to GNU Cobol.
003900* 14/09/98 vbc - Y2K Century window widened for the pre-2000 rollover.
004000* 24/10/25 vbc - 1.0 Gutted & retasked as the stock-rating suite's
004100*                    ticker resolver.  Date logic removed.
004200* 05/11/25 vbc - 1.1 Added the leading "$" strip rule after PT
004300*                    reported quotes copy/pasted from a chat app.
004400* 19/01/26 vbc - 1.2 Table search now upshifted both sides - a
004500*                    lower-case table entry was silently failing.
004600*
004700*************************************************************************
004800*
004900* Copyright Notice.
005000* ****************
005100*
005200* This program is part of the Uncle Warren Says stock rating suite
005300* and is Copyright (c) Vincent B Coen. 1985-2026 and later.
005400*
005500* This program is free software; you can redistribute it and/or
005600* modify it under the terms of the GNU General Public License as
005700* published by the Free Software Foundation; version 3 and later.
005800*
005900* This program is distributed in the hope that it will be useful,
006000* but WITHOUT ANY WARRANTY; without even the implied warranty of
006100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
006200*
006300*************************************************************************
006400*
006500 environment              division.
006600*==================================
006700*
006800 configuration            section.
006900 special-names.
007000     class     ticker-alpha     is  "A" thru "Z"
007100     switch    0                is  SR-Debug-Sw
007200         on status is SR-Debug-On
007300         off status is SR-Debug-Off.
007400*
007500 input-output              section.
007600 file-control.
007700*
007800 data                      division.
007900*==================================
008000*
008100 file                      section.
008200*
008300 working-storage           section.
008400*----------------------------------
008500 77  prog-name              pic x(15) value "sr001 (1.2)".
008600*
008700 01  ws-Data.
008800     03  ws-Query           pic x(20).
008900     03  ws-Query-R  redefines ws-Query.
009000         05  ws-Query-Char  occurs 20 times  pic x.
009100     03  ws-Temp            pic x(20).
009200     03  ws-Temp-R   redefines ws-Temp.
009300         05  ws-Temp-Left   pic x(10).
009400         05  ws-Temp-Right  pic x(10).
009500     03  ws-Sub             binary-short.
009600     03  ws-Len             binary-short.
009700     03  ws-Len-Disp redefines ws-Len  pic x(2).
009800     03  ws-I               binary-short.
009900     03  ws-Letters         binary-short.
010000     03  ws-After-Dot       binary-short.
010100     03  ws-Found           pic x     value "N".
010200         88  ws-Nam-Found              value "Y".
010300     03  ws-Has-Dot         pic x     value "N".
010400         88  ws-Dot-Seen               value "Y".
010500     03  ws-Bad-Char        pic x     value "N".
010600         88  ws-Char-Bad               value "Y".
010700*
010800 copy "wssrnam.cob".
010900*
011000 01  Error-Messages.
011100     03  SR001              pic x(30) value "SR001 Ticker query is spaces".
011200     03  SR002              pic x(30) value "SR002 Unresolved ticker used".
011300*
011400 linkage                   section.
011500*----------------------------------
011600*
011700*********
011800* sr001 *
011900*********
012000*
012100 01  SR001-Ws.
012200     03  SR-In-Query        pic x(20).
012300     03  SR-Out-Ticker      pic x(8).
012400     03  SR-Out-Status      pic x.
012500         88  SR-Out-Common-Name        value "C".
012600         88  SR-Out-Valid-Syntax       value "V".
012700         88  SR-Out-Unresolved         value "U".
012800*
012900 procedure  division  using  SR001-Ws.
013000*=====================================
013100*
013200 A000-Main.
013300     move     spaces   to  SR-Out-Ticker.
013400     set      SR-Out-Unresolved  to  true.
013500     move     SR-In-Query  to  ws-Query.
013600     perform  C000-Upshift-And-Strip.
013700     if       ws-Query = spaces
013800              go to A000-Exit.
013900*
014000*  Fixed COMMON-NAMES lookup - exact match, table already upshifted.
014100*
014200     perform  D000-Common-Name-Search.
014300     if       ws-Nam-Found
014400              go to A000-Exit.
014500*
014600*  Ticker syntax - 1 to 5 letters, optional "." plus one more letter.
014700*
014800     perform  E000-Check-Syntax.
014900     if       ws-Sub not = zero
015000              move  ws-Query (1:8)  to  SR-Out-Ticker
015100              set   SR-Out-Valid-Syntax  to  true
015200              go to A000-Exit.
015300*
015400*  Otherwise unresolved - keep the upshifted query as the ticker.
015500*
015600     move     ws-Query (1:8)  to  SR-Out-Ticker.
015700*
015800 A000-Exit.
015900     goback.
016000*
016100 C000-Upshift-And-Strip.
016200     inspect  ws-Query converting
016300              "abcdefghijklmnopqrstuvwxyz" to
016400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016500     if       ws-Query (1:1) = "$"
016600              move  ws-Query        to  ws-Temp
016700              move  ws-Temp (2:19)  to  ws-Query
016800              move  space           to  ws-Query (20:1).
016900*
017000 D000-Common-Name-Search.
017100     move     "N"    to  ws-Found.
017200     perform  D100-Name-Test  thru  D100-Exit
017300              varying ws-Sub from 1 by 1
017400              until    ws-Sub > SR-Nam-Count or ws-Nam-Found.
017500*
017600 D100-Name-Test.
017700     if       SR-Nam-Name (ws-Sub) = ws-Query
017800              move  SR-Nam-Ticker (ws-Sub)  to  SR-Out-Ticker
017900              set   SR-Out-Common-Name      to  true
018000              move  "Y"  to  ws-Found.
018100 D100-Exit.
018200     exit.
018300*
018400 E000-Check-Syntax.
018500     move     zero  to  ws-Len ws-Letters ws-After-Dot ws-Sub.
018600     move     "N"   to  ws-Has-Dot ws-Bad-Char.
018700     perform  F000-Find-Length  thru  F000-Exit
018800              varying ws-I from 20 by -1
018900              until    ws-I = zero or ws-Len not = zero.
019000     if       ws-Len = zero or ws-Len > 7
019100              move  "Y"  to  ws-Bad-Char.
019200     if       not ws-Char-Bad
019300              perform F100-Scan-Char  thru  F100-Exit
019400                      varying ws-I from 1 by 1
019500                      until    ws-I > ws-Len or ws-Char-Bad.
019600     if       ws-Letters = zero
019700              move  "Y"  to  ws-Bad-Char.
019800     if       ws-Dot-Seen and ws-After-Dot not = 1
019900              move  "Y"  to  ws-Bad-Char.
020000     if       not ws-Char-Bad
020100              move  1  to  ws-Sub.
020200 E000-Exit.
020300     exit.
020400*
020500 F000-Find-Length.
020600     if       ws-Query (ws-I:1) not = space
020700              move  ws-I  to  ws-Len.
020800 F000-Exit.
020900     exit.
021000*
021100 F100-Scan-Char.
021200     if       ws-Query (ws-I:1) = "."
021300              if     ws-Dot-Seen or ws-Letters = zero
021400                     move  "Y"  to  ws-Bad-Char
021500              else
021600                     move  "Y"  to  ws-Has-Dot
021700              end-if
021800     else
021900              if     ws-Query (ws-I:1) not alphabetic-upper
022000                     move  "Y"  to  ws-Bad-Char
022100              else
022200                     if    ws-Dot-Seen
022300                           add   1  to  ws-After-Dot
022400                           if    ws-After-Dot > 1
022500                                 move  "Y"  to  ws-Bad-Char
022600                           end-if
022700                     else
022800                           add   1  to  ws-Letters
022900                           if    ws-Letters > 5
023000                                 move  "Y"  to  ws-Bad-Char
023100                           end-if
023200                     end-if
023300              end-if.
023400 F100-Exit.
023500     exit.
