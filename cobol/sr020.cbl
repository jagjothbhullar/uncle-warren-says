000100      *****************************************************************
000200      *                                                               *
000300      *           Fundamental / Technical Scoring Rule Engine         *
000400      *                                                               *
000500      *****************************************************************
000600*
000700 identification          division.
000800*=================================
000900*
001000      program-id.         sr020.
001100      author.             V B Coen FBCS, FIDM, FIDPM.
001200      installation.       Applewood Computers Accounting System.
001300      date-written.       24/10/1985.
001400      date-compiled.
001500      security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
001600                          Distributed under the GNU General Public
001700                          License.  See the file COPYING for details.
001800*
001900*    Remarks.             Reads the analysed-candidate file and the
002000*                         technical-indicator file built by SR010,
002100*                         scores each candidate against the value
002200*                         and momentum rules, writes one result
002300*                         record per candidate plus a stock-of-the-
002400*                         day trailer record.  Rule tables and the
002500*                         reason-text builder are new; the ticker
002600*                         control-break shell and the flag-driven
002700*                         WORKING-STORAGE layout are lifted from the
002800*                         old MAPS01 validation pass.
002900*
003000*    Version.             See Prog-Name in ws.
003100*
003200*    Called modules.      None.
003300*
003400*    Error messages used.
003500*  Program specific.
003600*                         SR003.
003700*
003800* Changes:
003900* 24/10/85 vbc -     Original MAPS01 sales ledger validation pass.
004000* 29/01/09 vbc -     Migration to GNU Cobol.
004100* 14/09/98 vbc - Y2K Century window widened for the pre-2000 rollover.
004200* 26/10/25 vbc - 1.0 Gutted & retasked as the value/momentum scoring
004300*                    engine.  Sales ledger edits removed.
004400* 09/11/25 vbc - 1.1 Effective P/E and effective growth substitution
004500*                    added - trailing/TTM figures preferred, forward/
004600*                    5-year figures used only when the trailing one
004700*                    is missing.
004800* 21/11/25 vbc - 1.2 Stock-of-the-day trailer added (A900) with the
004900*                    BRK.B fallback PT asked for when nothing in a
005000*                    thin overnight file clears the bar.
005100* 05/12/25 vbc - 1.3 Extended-thesis sentences (D500) added after
005200*                    users said the four-line reason list read too
005300*                    much like a checklist and not enough like Warren.
005400* 19/01/26 vbc - 1.4 Reason-For widened to keep the dividend/insider
005500*                    bonus lines without bumping a scoring reason.
005600*
005700*************************************************************************
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This program is part of the Uncle Warren Says stock rating suite
006300* and is Copyright (c) Vincent B Coen. 1985-2026 and later.
006400*
006500* This program is free software; you can redistribute it and/or
006600* modify it under the terms of the GNU General Public License as
006700* published by the Free Software Foundation; version 3 and later.
006800*
006900* This program is distributed in the hope that it will be useful,
007000* but WITHOUT ANY WARRANTY; without even the implied warranty of
007100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007200*
007300*************************************************************************
007400*
007500 environment              division.
007600*==================================
007700*
007800 configuration            section.
007900 special-names.
008000     class     ws-alpha-class   is  "A" thru "Z"
008100     switch    0                is  SR-Debug-Sw
008200         on status is SR-Debug-On
008300         off status is SR-Debug-Off.
008400*
008500 input-output              section.
008600 file-control.
008700     select   Analysis-Input-File  assign to     ANALYIN
008800              organization is      line sequential
008900              file status   is     ws-Ai-Status.
009000     select   Technicals-File      assign to     TECHNCLS
009100              organization is      line sequential
009200              file status   is     ws-Tx-Status.
009300     select   Analysis-Result-File assign to     ANALYRES
009400              organization is      line sequential
009500              file status   is     ws-Ar-Status.
009600*
009700 data                      division.
009800*==================================
009900*
010000 file                      section.
010100*
010200 fd  Analysis-Input-File.
010300     copy "wssrain.cob" replacing SR-Analysis-Input-Record by AI-Record.
010400*
010500 fd  Technicals-File.
010600     copy "wssrtec.cob" replacing SR-Technicals-Record by TX-Record.
010700*
010800 fd  Analysis-Result-File.
010900     copy "wssrres.cob" replacing SR-Analysis-Result-Record by AR-Record.
011000*
011100 working-storage           section.
011200*----------------------------------
011300 77  prog-name              pic x(15) value "sr020 (1.4)".
011400*
011500 01  ws-File-Status.
011600     03  ws-Ai-Status       pic xx.
011700     03  ws-Tx-Status       pic xx.
011800     03  ws-Ar-Status       pic xx.
011900     03  filler             pic x(2).
012000 01  ws-File-Status-R  redefines ws-File-Status.
012100     03  ws-Fs-Entry        occurs 3   pic xx.
012200     03  filler             pic x(2).
012300*
012400 01  ws-Switches.
012500     03  ws-Ai-Eof-Flag     pic x     value "N".
012600         88  ws-Ai-Eof                 value "Y".
012700     03  ws-Tx-Eof-Flag     pic x     value "N".
012800         88  ws-Tx-Eof                 value "Y".
012900     03  ws-Sod-Found-Flag  pic x     value "N".
013000         88  ws-Sod-Found               value "Y".
013100     03  ws-Brkb-Seen-Flag  pic x     value "N".
013200         88  ws-Brkb-Seen               value "Y".
013300     03  filler             pic x(4).
013400*
013500 01  ws-Run-Date            pic 9(8)  value zero.
013600 01  ws-Run-Date-R  redefines ws-Run-Date.
013700     03  ws-Run-Yyyy        pic 9(4).
013800     03  ws-Run-Mm          pic 99.
013900     03  ws-Run-Dd          pic 99.
014000 01  ws-Run-Date-Disp       pic x(10) value spaces.
014100*
014200 01  ws-Counts.
014300     03  ws-Recs-Written    binary-long   value zero.
014400     03  filler             pic x(4).
014500*
014600      * Technicals loaded once, looked up by ticker for each candidate.
014700 01  ws-Tech-Table.
014800     03  ws-Tech-Entry      occurs 500 times.
014900         05  ws-Tech-Ticker           pic x(8).
015000         05  ws-Tech-Rsi-Flag         pic x.
015100         05  ws-Tech-Rsi              pic s9(3)v9.
015200         05  ws-Tech-Golden-Cross     pic x.
015300         05  ws-Tech-Pvsma-Flag       pic x.
015400         05  ws-Tech-Price-Vs-Sma200  pic s9(4)v99.
015500         05  ws-Tech-Window-Flag      pic x.
015600         05  ws-Tech-Return-3M        pic s9(4)v99.
015700     03  filler             pic x(1).
015800 01  ws-Tech-Count          binary-short  value zero.
015900*
016000      * Result of the table lookup for the candidate now being scored.
016100 01  ws-Match-Work.
016200     03  ws-M-Sub                 binary-short.
016300     03  ws-M-Found-Flag          pic x   value "N".
016400         88  ws-M-Found                     value "Y".
016500     03  ws-M-Rsi-Flag            pic x.
016600     03  ws-M-Rsi                 pic s9(3)v9.
016700     03  ws-M-Golden-Cross        pic x.
016800     03  ws-M-Pvsma-Flag          pic x.
016900     03  ws-M-Pvsma               pic s9(4)v99.
017000     03  ws-M-Window-Flag         pic x.
017100     03  ws-M-Return-3M           pic s9(4)v99.
017200     03  filler                   pic x(4).
017300*
017400      * Effective P/E and effective growth (trailing/TTM preferred),
017500      * running point totals and the reason-line counters.
017600 01  ws-Score-Work.
017700     03  ws-Eff-Pe-Flag           pic x.
017800     03  ws-Eff-Pe                pic s9(5)v99.
017900     03  ws-Eff-Grw-Flag          pic x.
018000     03  ws-Eff-Growth            pic s9(3)v99.
018100     03  ws-Fund-Points-C         binary-short.
018200     03  ws-Tech-Points-C         binary-short.
018300     03  ws-Reason-For-Cnt        binary-short.
018400     03  ws-Reason-Agt-Cnt        binary-short.
018500     03  ws-Thesis-Cnt            binary-short.
018600     03  ws-Summary-Ptr           binary-short.
018700     03  ws-Summary-Ptr-Disp redefines ws-Summary-Ptr  pic x(2).
018800     03  filler                   pic x(6).
018900*
019000      * One-line staging area for a reason-for / reason-against text
019100      * before it is filed into the Analysis-Result occurs table.
019200 01  ws-Reason-Text             pic x(70)  value spaces.
019300*
019400      * General-purpose trim buffer - used to right-trim the company
019500      * name, a stored reason line, or a freshly built thesis sentence
019600      * before it is spliced into Ar-Summary.
019700 01  ws-Trim-Work.
019800     03  ws-Trim-Field            pic x(200) value spaces.
019900     03  ws-Trim-Len              binary-short.
020000     03  filler                   pic x(4).
020100*
020200      * Number-to-text formatter - moves a signed amount into an
020300      * edited picture at the requested decimal places, then left-
020400      * justifies the printed text into Ws-Fmt-Out.  No FUNCTION
020500      * verbs are used anywhere in this suite.
020600 01  ws-Fmt-Work.
020700     03  ws-Fmt-In                pic s9(7)v9999.
020800     03  ws-Fmt-Dec               binary-short.
020900     03  ws-Fmt-Rnd0              pic s9(7).
021000     03  ws-Fmt-Rnd1              pic s9(7)v9.
021100     03  ws-Fmt-Rnd2              pic s9(7)v99.
021200     03  ws-Fmt-Edit-0            pic ----------9.
021300     03  ws-Fmt-Edit-1            pic ---------9.9.
021400     03  ws-Fmt-Edit-2            pic --------9.99.
021500     03  ws-Fmt-Out               pic x(14)  value spaces.
021600     03  ws-Fmt-Temp              pic x(14)  value spaces.
021700     03  ws-Fmt-Start             binary-short.
021800     03  ws-Fmt-I                 binary-short.
021900     03  ws-Num-Disp-1            pic x(14)  value spaces.
022000     03  ws-Num-Disp-2            pic x(14)  value spaces.
022100     03  filler                   pic x(4).
022200*
022300      * Buffers holding a full Analysis-Result image so the stock-of-
022400      * the-day trailer can be written a second time at end of file
022500      * without re-running the whole rule set.
022600 01  ws-Sod-Record              pic x(780) value spaces.
022700 01  ws-Brkb-Record             pic x(780) value spaces.
022800*
022900 copy "wssrmsg.cob".
023000*
023100 procedure  division.
023200*=====================================
023300*
023400 A000-Main-Line.
023500     perform  B000-Initialise.
023600     perform  C000-Load-Technicals  thru  C000-Exit
023700              until    ws-Tx-Eof.
023800     perform  D000-Process-Records  thru  D000-Exit
023900              until    ws-Ai-Eof.
024000     perform  E900-Fallback-Brkb    thru  E900-Exit.
024100     perform  F000-Wrap-Up.
024200     stop     run.
024300*
024400 B000-Initialise.
024500     open     input   Analysis-Input-File
024600              input   Technicals-File
024700              output  Analysis-Result-File.
024800     accept   ws-Run-Date  from date  YYYYMMDD.
024900     move     spaces  to  ws-Run-Date-Disp.
025000     string   ws-Run-Yyyy delimited by size
025100              "-"         delimited by size
025200              ws-Run-Mm   delimited by size
025300              "-"         delimited by size
025400              ws-Run-Dd   delimited by size
025500              into ws-Run-Date-Disp.
025600     read     Technicals-File
025700              at end  set  ws-Tx-Eof  to  true.
025800     read     Analysis-Input-File
025900              at end  set  ws-Ai-Eof  to  true.
026000*
026100 C000-Load-Technicals.
026200     if       ws-Tech-Count < 500
026300              add   1  to  ws-Tech-Count
026400              move  TX-Ticker              to  ws-Tech-Ticker (ws-Tech-Count)
026500              move  TX-Rsi-Flag            to  ws-Tech-Rsi-Flag (ws-Tech-Count)
026600              move  TX-Rsi                 to  ws-Tech-Rsi (ws-Tech-Count)
026700              move  TX-Golden-Cross        to  ws-Tech-Golden-Cross (ws-Tech-Count)
026800              move  TX-Pvsma-Flag          to  ws-Tech-Pvsma-Flag (ws-Tech-Count)
026900              move  TX-Price-Vs-Sma200     to  ws-Tech-Price-Vs-Sma200 (ws-Tech-Count)
027000              move  TX-Window-Flag         to  ws-Tech-Window-Flag (ws-Tech-Count)
027100              move  TX-Return-3M           to  ws-Tech-Return-3M (ws-Tech-Count).
027200     read     Technicals-File
027300              at end  set  ws-Tx-Eof  to  true.
027400 C000-Exit.
027500     exit.
027600*
027700 D000-Process-Records.
027800     perform  D100-Score-One-Record  thru  D100-Exit.
027900     move     "N"      to  AR-Sod-Flag.
028000     move     spaces   to  AR-Sod-Date.
028100     write    AR-Record.
028200     add      1  to  ws-Recs-Written.
028300     if       AR-Ticker = "BRK.B"
028400              move  AR-Record  to  ws-Brkb-Record
028500              set   ws-Brkb-Seen  to  true.
028600     if       not ws-Sod-Found and AR-Final-Score not < 55
028700              move  AR-Record  to  ws-Sod-Record
028800              set   ws-Sod-Found  to  true.
028900     read     Analysis-Input-File
029000              at end  set  ws-Ai-Eof  to  true.
029100 D000-Exit.
029200     exit.
029300*
029400      *-------------------------------------------------------------*
029500      *  D100 scores whatever candidate is currently sitting in     *
029600      *  Ai-Record (either the record just read, or the synthetic   *
029700      *  Berkshire fallback moved there by E900) and leaves the     *
029800      *  scored result in Ar-Record.                                *
029900      *-------------------------------------------------------------*
030000 D100-Score-One-Record.
030100     move     spaces  to  AR-Record.
030200     move     AI-Ticker    to  AR-Ticker.
030300     move     AI-Company   to  AR-Company.
030400     move     zero    to  ws-Fund-Points-C  ws-Tech-Points-C.
030500     move     zero    to  ws-Reason-For-Cnt ws-Reason-Agt-Cnt.
030600     perform  L000-Resolve-Effective   thru  L000-Exit.
030700     perform  L100-Lookup-Technicals   thru  L100-Exit.
030800     perform  J000-Format-Mktcap       thru  J000-Exit.
030900     perform  D210-Score-Pe            thru  D210-Exit.
031000     perform  D220-Score-Eps-Growth    thru  D220-Exit.
031100     perform  D230-Score-Roe           thru  D230-Exit.
031200     perform  D240-Score-Margin        thru  D240-Exit.
031300     perform  D250-Score-Pb            thru  D250-Exit.
031400     perform  D260-Score-Cr            thru  D260-Exit.
031500     perform  D270-Score-De            thru  D270-Exit.
031600     perform  D280-Score-Dividend      thru  D280-Exit.
031700     perform  D290-Score-Insider       thru  D290-Exit.
031800     if       ws-M-Found
031900              perform  D310-Score-Rsi       thru  D310-Exit
032000              perform  D320-Score-Cross     thru  D320-Exit
032100              perform  D330-Score-Pvsma     thru  D330-Exit
032200              perform  D340-Score-Momentum  thru  D340-Exit.
032300     perform  D400-Blend-Verdict-Summary  thru  D400-Exit.
032400     perform  D500-Extended-Thesis        thru  D500-Exit.
032500 D100-Exit.
032600     exit.
032700*
032800 L000-Resolve-Effective.
032900     if       AI-Pe-Flag = "Y"
033000              move  "Y"       to  ws-Eff-Pe-Flag
033100              move  AI-Pe     to  ws-Eff-Pe
033200     else
033300              if    AI-Fwdpe-Flag = "Y"
033400                    move  "Y"           to  ws-Eff-Pe-Flag
033500                    move  AI-Forward-Pe to  ws-Eff-Pe
033600              else
033700                    move  "N"  to  ws-Eff-Pe-Flag
033800                    move  zero to  ws-Eff-Pe
033900              end-if
034000     end-if.
034100     if       AI-Epsgr-Flag = "Y"
034200              move  "Y"            to  ws-Eff-Grw-Flag
034300              move  AI-Eps-Growth  to  ws-Eff-Growth
034400     else
034500              if    AI-Epsgr5-Flag = "Y"
034600                    move  "Y"               to  ws-Eff-Grw-Flag
034700                    move  AI-Eps-Growth-5Y  to  ws-Eff-Growth
034800              else
034900                    move  "N"  to  ws-Eff-Grw-Flag
035000                    move  zero to  ws-Eff-Growth
035100              end-if
035200     end-if.
035300 L000-Exit.
035400     exit.
035500*
035600 L100-Lookup-Technicals.
035700     move     "N"    to  ws-M-Found-Flag.
035800     perform  L110-Tech-Test  thru  L110-Exit
035900              varying ws-M-Sub from 1 by 1
036000              until    ws-M-Sub > ws-Tech-Count or ws-M-Found.
036100 L100-Exit.
036200     exit.
036300 L110-Tech-Test.
036400     if       ws-Tech-Ticker (ws-M-Sub) = AI-Ticker
036500              move  ws-Tech-Rsi-Flag (ws-M-Sub)        to  ws-M-Rsi-Flag
036600              move  ws-Tech-Rsi (ws-M-Sub)              to  ws-M-Rsi
036700              move  ws-Tech-Golden-Cross (ws-M-Sub)     to  ws-M-Golden-Cross
036800              move  ws-Tech-Pvsma-Flag (ws-M-Sub)       to  ws-M-Pvsma-Flag
036900              move  ws-Tech-Price-Vs-Sma200 (ws-M-Sub)  to  ws-M-Pvsma
037000              move  ws-Tech-Window-Flag (ws-M-Sub)      to  ws-M-Window-Flag
037100              move  ws-Tech-Return-3M (ws-M-Sub)        to  ws-M-Return-3M
037200              move  "Y"  to  ws-M-Found-Flag.
037300 L110-Exit.
037400     exit.
037500*
037600      *-------------------------------------------------------------*
037700      *  U2 - market capitalisation display, absent/T/B/M rules.    *
037800      *-------------------------------------------------------------*
037900 J000-Format-Mktcap.
038000     move     spaces  to  AR-Mktcap-Disp.
038100     if       AI-Mktcap-Flag not = "Y"
038200              move  "N/A"  to  AR-Mktcap-Disp
038300     else
038400              if    AI-Mktcap-Mm not < 1000000
038500                    compute  ws-Fmt-In = AI-Mktcap-Mm / 1000000
038600                    move  1  to  ws-Fmt-Dec
038700                    perform  G000-Format-Amount  thru  G000-Exit
038800                    string  ws-Fmt-Out delimited by space
038900                            "T"        delimited by size
039000                            into AR-Mktcap-Disp
039100              else
039200                    if    AI-Mktcap-Mm not < 1000
039300                          compute  ws-Fmt-In = AI-Mktcap-Mm / 1000
039400                          move  1  to  ws-Fmt-Dec
039500                          perform  G000-Format-Amount  thru  G000-Exit
039600                          string  ws-Fmt-Out delimited by space
039700                                  "B"        delimited by size
039800                                  into AR-Mktcap-Disp
039900                    else
040000                          move  AI-Mktcap-Mm  to  ws-Fmt-In
040100                          move  0  to  ws-Fmt-Dec
040200                          perform  G000-Format-Amount  thru  G000-Exit
040300                          string  ws-Fmt-Out delimited by space
040400                                  "M"        delimited by size
040500                                  into AR-Mktcap-Disp
040600                    end-if
040700              end-if
040800     end-if.
040900 J000-Exit.
041000     exit.
041100*
041200      *-------------------------------------------------------------*
041300      *  U4 fundamental scoring bands - one paragraph per metric,   *
041400      *  in the exact order the reason lines are to be kept.        *
041500      *-------------------------------------------------------------*
041600 D210-Score-Pe.
041700     if       ws-Eff-Pe-Flag = "Y" and ws-Eff-Pe > zero
041800              move  ws-Eff-Pe  to  ws-Fmt-In
041900              move  1          to  ws-Fmt-Dec
042000              perform  G000-Format-Amount  thru  G000-Exit
042100              evaluate true
042200                  when  ws-Eff-Pe < 15
042300                        add  25  to  ws-Fund-Points-C
042400                        move  spaces  to  ws-Reason-Text
042500                        string  "Attractively valued at " delimited by size
042600                                ws-Fmt-Out                delimited by space
042700                                "x earnings"               delimited by size
042800                                into ws-Reason-Text
042900                        perform  H100-Add-Reason-For  thru  H100-Exit
043000                  when  ws-Eff-Pe < 20
043100                        add  20  to  ws-Fund-Points-C
043200                        move  spaces  to  ws-Reason-Text
043300                        string  "Reasonably priced at " delimited by size
043400                                ws-Fmt-Out              delimited by space
043500                                "x earnings"             delimited by size
043600                                into ws-Reason-Text
043700                        perform  H100-Add-Reason-For  thru  H100-Exit
043800                  when  ws-Eff-Pe < 25
043900                        add  15  to  ws-Fund-Points-C
044000                  when  ws-Eff-Pe < 35
044100                        add  10  to  ws-Fund-Points-C
044200                        move  spaces  to  ws-Reason-Text
044300                        string  "P/E of "                delimited by size
044400                                ws-Fmt-Out                delimited by space
044500                                " is on the higher side"  delimited by size
044600                                into ws-Reason-Text
044700                        perform  H200-Add-Reason-Agt  thru  H200-Exit
044800                  when  other
044900                        move  spaces  to  ws-Reason-Text
045000                        string  "P/E of "                             delimited by size
045100                                ws-Fmt-Out                             delimited by space
045200                                " exceeds the value threshold of 35"   delimited by size
045300                                into ws-Reason-Text
045400                        perform  H200-Add-Reason-Agt  thru  H200-Exit
045500              end-evaluate
045600     else
045700              move  "No P/E ratio (may be unprofitable)"  to  ws-Reason-Text
045800              perform  H200-Add-Reason-Agt  thru  H200-Exit
045900     end-if.
046000 D210-Exit.
046100     exit.
046200*
046300 D220-Score-Eps-Growth.
046400     if       ws-Eff-Grw-Flag = "Y"
046500              move  ws-Eff-Growth  to  ws-Fmt-In
046600              move  1              to  ws-Fmt-Dec
046700              perform  G000-Format-Amount  thru  G000-Exit
046800              evaluate true
046900                  when  ws-Eff-Growth > 20
047000                        add  20  to  ws-Fund-Points-C
047100                        move  spaces  to  ws-Reason-Text
047200                        string  "Excellent earnings growth of " delimited by size
047300                                ws-Fmt-Out                       delimited by space
047400                                "%"                               delimited by size
047500                                into ws-Reason-Text
047600                        perform  H100-Add-Reason-For  thru  H100-Exit
047700                  when  ws-Eff-Growth > 15
047800                        add  16  to  ws-Fund-Points-C
047900                        move  spaces  to  ws-Reason-Text
048000                        string  "Strong earnings growth of " delimited by size
048100                                ws-Fmt-Out                    delimited by space
048200                                "%"                            delimited by size
048300                                into ws-Reason-Text
048400                        perform  H100-Add-Reason-For  thru  H100-Exit
048500                  when  ws-Eff-Growth > 10
048600                        add  12  to  ws-Fund-Points-C
048700                        move  spaces  to  ws-Reason-Text
048800                        string  "Solid earnings growth of " delimited by size
048900                                ws-Fmt-Out                   delimited by space
049000                                "%"                           delimited by size
049100                                into ws-Reason-Text
049200                        perform  H100-Add-Reason-For  thru  H100-Exit
049300                  when  ws-Eff-Growth > 5
049400                        add  8  to  ws-Fund-Points-C
049500                  when  other
049600                        move  spaces  to  ws-Reason-Text
049700                        string  "Weak earnings growth of " delimited by size
049800                                ws-Fmt-Out                  delimited by space
049900                                "%"                          delimited by size
050000                                into ws-Reason-Text
050100                        perform  H200-Add-Reason-Agt  thru  H200-Exit
050200              end-evaluate
050300     end-if.
050400 D220-Exit.
050500     exit.
050600*
050700 D230-Score-Roe.
050800     if       AI-Roe-Flag = "Y"
050900              move  AI-Roe  to  ws-Fmt-In
051000              move  1       to  ws-Fmt-Dec
051100              perform  G000-Format-Amount  thru  G000-Exit
051200              evaluate true
051300                  when  AI-Roe > 25
051400                        add  15  to  ws-Fund-Points-C
051500                        move  spaces  to  ws-Reason-Text
051600                        string  "Exceptional return on equity (" delimited by size
051700                                ws-Fmt-Out                         delimited by space
051800                                "%)"                                delimited by size
051900                                into ws-Reason-Text
052000                        perform  H100-Add-Reason-For  thru  H100-Exit
052100                  when  AI-Roe > 20
052200                        add  12  to  ws-Fund-Points-C
052300                  when  AI-Roe > 15
052400                        add  9   to  ws-Fund-Points-C
052500                  when  AI-Roe > 10
052600                        add  6   to  ws-Fund-Points-C
052700                  when  other
052800                        move  spaces  to  ws-Reason-Text
052900                        string  "Low ROE of "                            delimited by size
053000                                ws-Fmt-Out                                delimited by space
053100                                "% suggests poor capital efficiency"      delimited by size
053200                                into ws-Reason-Text
053300                        perform  H200-Add-Reason-Agt  thru  H200-Exit
053400              end-evaluate
053500     end-if.
053600 D230-Exit.
053700     exit.
053800*
053900 D240-Score-Margin.
054000     if       AI-Pm-Flag = "Y"
054100              move  AI-Profit-Margin  to  ws-Fmt-In
054200              move  1                 to  ws-Fmt-Dec
054300              perform  G000-Format-Amount  thru  G000-Exit
054400              evaluate true
054500                  when  AI-Profit-Margin > 20
054600                        add  10  to  ws-Fund-Points-C
054700                        move  spaces  to  ws-Reason-Text
054800                        string  "Strong profit margins ("         delimited by size
054900                                ws-Fmt-Out                          delimited by space
055000                                "%) indicate pricing power"         delimited by size
055100                                into ws-Reason-Text
055200                        perform  H100-Add-Reason-For  thru  H100-Exit
055300                  when  AI-Profit-Margin > 15
055400                        add  8   to  ws-Fund-Points-C
055500                  when  AI-Profit-Margin > 10
055600                        add  6   to  ws-Fund-Points-C
055700                  when  AI-Profit-Margin > 5
055800                        add  4   to  ws-Fund-Points-C
055900                  when  other
056000                        continue
056100              end-evaluate
056200     end-if.
056300 D240-Exit.
056400     exit.
056500*
056600 D250-Score-Pb.
056700     if       AI-Pb-Flag = "Y"
056800              evaluate true
056900                  when  AI-Pb < 1.5
057000                        add  10  to  ws-Fund-Points-C
057100                        move  AI-Pb  to  ws-Fmt-In
057200                        move  2      to  ws-Fmt-Dec
057300                        perform  G000-Format-Amount  thru  G000-Exit
057400                        move  spaces  to  ws-Reason-Text
057500                        string  "Trading below book value (P/B: " delimited by size
057600                                ws-Fmt-Out                          delimited by space
057700                                ") - Graham would approve"          delimited by size
057800                                into ws-Reason-Text
057900                        perform  H100-Add-Reason-For  thru  H100-Exit
058000                  when  AI-Pb < 2.5
058100                        add  7   to  ws-Fund-Points-C
058200                  when  AI-Pb < 4
058300                        add  4   to  ws-Fund-Points-C
058400                  when  other
058500                        move  AI-Pb  to  ws-Fmt-In
058600                        move  1      to  ws-Fmt-Dec
058700                        perform  G000-Format-Amount  thru  G000-Exit
058800                        move  spaces  to  ws-Reason-Text
058900                        string  "High P/B of "                     delimited by size
059000                                ws-Fmt-Out                           delimited by space
059100                                " - paying premium over assets"      delimited by size
059200                                into ws-Reason-Text
059300                        perform  H200-Add-Reason-Agt  thru  H200-Exit
059400              end-evaluate
059500     end-if.
059600 D250-Exit.
059700     exit.
059800*
059900 D260-Score-Cr.
060000     if       AI-Cr-Flag = "Y"
060100              move  AI-Current-Ratio  to  ws-Fmt-In
060200              move  1                 to  ws-Fmt-Dec
060300              perform  G000-Format-Amount  thru  G000-Exit
060400              evaluate true
060500                  when  AI-Current-Ratio > 2.0
060600                        add  10  to  ws-Fund-Points-C
060700                        move  spaces  to  ws-Reason-Text
060800                        string  "Strong balance sheet (Current Ratio: " delimited by size
060900                                ws-Fmt-Out                                delimited by space
061000                                ")"                                       delimited by size
061100                                into ws-Reason-Text
061200                        perform  H100-Add-Reason-For  thru  H100-Exit
061300                  when  AI-Current-Ratio > 1.5
061400                        add  7   to  ws-Fund-Points-C
061500                  when  AI-Current-Ratio > 1.0
061600                        add  4   to  ws-Fund-Points-C
061700                  when  other
061800                        move  spaces  to  ws-Reason-Text
061900                        string  "Weak liquidity (Current Ratio: " delimited by size
062000                                ws-Fmt-Out                          delimited by space
062100                                ")"                                  delimited by size
062200                                into ws-Reason-Text
062300                        perform  H200-Add-Reason-Agt  thru  H200-Exit
062400              end-evaluate
062500     end-if.
062600 D260-Exit.
062700     exit.
062800*
062900 D270-Score-De.
063000     if       AI-De-Flag = "Y"
063100              move  AI-Debt-Equity  to  ws-Fmt-In
063200              move  2               to  ws-Fmt-Dec
063300              perform  G000-Format-Amount  thru  G000-Exit
063400              evaluate true
063500                  when  AI-Debt-Equity < 0.3
063600                        add  10  to  ws-Fund-Points-C
063700                        move  spaces  to  ws-Reason-Text
063800                        string  "Very conservative debt levels (D/E: " delimited by size
063900                                ws-Fmt-Out                                delimited by space
064000                                ")"                                       delimited by size
064100                                into ws-Reason-Text
064200                        perform  H100-Add-Reason-For  thru  H100-Exit
064300                  when  AI-Debt-Equity < 0.5
064400                        add  8   to  ws-Fund-Points-C
064500                        move  spaces  to  ws-Reason-Text
064600                        string  "Low debt (D/E: " delimited by size
064700                                ws-Fmt-Out          delimited by space
064800                                ")"                  delimited by size
064900                                into ws-Reason-Text
065000                        perform  H100-Add-Reason-For  thru  H100-Exit
065100                  when  AI-Debt-Equity < 1.0
065200                        add  6   to  ws-Fund-Points-C
065300                  when  AI-Debt-Equity < 1.5
065400                        add  4   to  ws-Fund-Points-C
065500                  when  other
065600                        move  spaces  to  ws-Reason-Text
065700                        string  "High debt levels (D/E: " delimited by size
065800                                ws-Fmt-Out                  delimited by space
065900                                ")"                          delimited by size
066000                                into ws-Reason-Text
066100                        perform  H200-Add-Reason-Agt  thru  H200-Exit
066200              end-evaluate
066300     end-if.
066400 D270-Exit.
066500     exit.
066600*
066700 D280-Score-Dividend.
066800     if       AI-Dy-Flag = "Y" and AI-Dividend-Yield > zero
066900              move  AI-Dividend-Yield  to  ws-Fmt-In
067000              move  1                  to  ws-Fmt-Dec
067100              perform  G000-Format-Amount  thru  G000-Exit
067200              evaluate true
067300                  when  AI-Dividend-Yield > 3
067400                        move  spaces  to  ws-Reason-Text
067500                        string  "Attractive " delimited by size
067600                                ws-Fmt-Out     delimited by space
067700                                "% dividend yield" delimited by size
067800                                into ws-Reason-Text
067900                        perform  H100-Add-Reason-For  thru  H100-Exit
068000                  when  AI-Dividend-Yield > 1.5
068100                        move  spaces  to  ws-Reason-Text
068200                        string  "Pays " delimited by size
068300                                ws-Fmt-Out delimited by space
068400                                "% dividend" delimited by size
068500                                into ws-Reason-Text
068600                        perform  H100-Add-Reason-For  thru  H100-Exit
068700                  when  other
068800                        continue
068900              end-evaluate
069000     end-if.
069100 D280-Exit.
069200     exit.
069300*
069400 D290-Score-Insider.
069500     if       AI-Insown-Flag = "Y" and AI-Insider-Own > 10
069600              move  AI-Insider-Own  to  ws-Fmt-In
069700              move  1               to  ws-Fmt-Dec
069800              perform  G000-Format-Amount  thru  G000-Exit
069900              move  spaces  to  ws-Reason-Text
070000              string  "High insider ownership (" delimited by size
070100                      ws-Fmt-Out                  delimited by space
070200                      "%)"                         delimited by size
070300                      into ws-Reason-Text
070400              perform  H100-Add-Reason-For  thru  H100-Exit
070500     end-if.
070600 D290-Exit.
070700     exit.
070800*
070900      *-------------------------------------------------------------*
071000      *  U4 technical scoring bands - only entered when the ticker  *
071100      *  has a Technicals record (Ws-M-Found).                      *
071200      *-------------------------------------------------------------*
071300 D310-Score-Rsi.
071400     if       ws-M-Rsi-Flag = "Y"
071500              move  ws-M-Rsi  to  ws-Fmt-In
071600              move  0         to  ws-Fmt-Dec
071700              perform  G000-Format-Amount  thru  G000-Exit
071800              evaluate true
071900                  when  ws-M-Rsi not < 30 and ws-M-Rsi not > 70
072000                        add  5  to  ws-Tech-Points-C
072100                        move  spaces  to  ws-Reason-Text
072200                        string  "RSI " delimited by size
072300                                ws-Fmt-Out delimited by space
072400                                " - neutral range" delimited by size
072500                                into ws-Reason-Text
072600                        perform  H100-Add-Reason-For  thru  H100-Exit
072700                  when  ws-M-Rsi < 30
072800                        add  3  to  ws-Tech-Points-C
072900                        move  spaces  to  ws-Reason-Text
073000                        string  "RSI " delimited by size
073100                                ws-Fmt-Out delimited by space
073200                                " - oversold" delimited by size
073300                                into ws-Reason-Text
073400                        perform  H100-Add-Reason-For  thru  H100-Exit
073500                  when  other
073600                        move  spaces  to  ws-Reason-Text
073700                        string  "RSI " delimited by size
073800                                ws-Fmt-Out delimited by space
073900                                " - overbought" delimited by size
074000                                into ws-Reason-Text
074100                        perform  H200-Add-Reason-Agt  thru  H200-Exit
074200              end-evaluate
074300     end-if.
074400 D310-Exit.
074500     exit.
074600*
074700 D320-Score-Cross.
074800     if       ws-M-Golden-Cross = "Y"
074900              add   5  to  ws-Tech-Points-C
075000              move  "Golden Cross (50-day above 200-day SMA)"  to  ws-Reason-Text
075100              perform  H100-Add-Reason-For  thru  H100-Exit
075200     else
075300              if    ws-M-Golden-Cross = "N"
075400                    move  "Death Cross (50-day below 200-day SMA)"  to  ws-Reason-Text
075500                    perform  H200-Add-Reason-Agt  thru  H200-Exit
075600              end-if
075700     end-if.
075800 D320-Exit.
075900     exit.
076000*
076100 D330-Score-Pvsma.
076200     if       ws-M-Pvsma-Flag = "Y"
076300              move  ws-M-Pvsma  to  ws-Fmt-In
076400              move  1           to  ws-Fmt-Dec
076500              perform  G000-Format-Amount  thru  G000-Exit
076600              if    ws-M-Pvsma > zero
076700                    add  5  to  ws-Tech-Points-C
076800                    move  spaces  to  ws-Reason-Text
076900                    string  ws-Fmt-Out delimited by space
077000                            "% above 200-day SMA" delimited by size
077100                            into ws-Reason-Text
077200                    perform  H100-Add-Reason-For  thru  H100-Exit
077300              else
077400                    add  2  to  ws-Tech-Points-C
077500                    move  spaces  to  ws-Reason-Text
077600                    string  ws-Fmt-Out delimited by space
077700                            "% below 200-day SMA" delimited by size
077800                            into ws-Reason-Text
077900                    perform  H200-Add-Reason-Agt  thru  H200-Exit
078000              end-if
078100     end-if.
078200 D330-Exit.
078300     exit.
078400*
078500 D340-Score-Momentum.
078600     if       ws-M-Window-Flag = "Y"
078700              move  ws-M-Return-3M  to  ws-Fmt-In
078800              move  1               to  ws-Fmt-Dec
078900              perform  G000-Format-Amount  thru  G000-Exit
079000              evaluate true
079100                  when  ws-M-Return-3M > 10
079200                        add  5  to  ws-Tech-Points-C
079300                        move  spaces  to  ws-Reason-Text
079400                        string  "Strong 3-mo momentum (" delimited by size
079500                                ws-Fmt-Out delimited by space
079600                                ")" delimited by size
079700                                into ws-Reason-Text
079800                        perform  H100-Add-Reason-For  thru  H100-Exit
079900                  when  ws-M-Return-3M > 0
080000                        add  3  to  ws-Tech-Points-C
080100                        move  spaces  to  ws-Reason-Text
080200                        string  "Positive 3-mo momentum (" delimited by size
080300                                ws-Fmt-Out delimited by space
080400                                ")" delimited by size
080500                                into ws-Reason-Text
080600                        perform  H100-Add-Reason-For  thru  H100-Exit
080700                  when  other
080800                        add  1  to  ws-Tech-Points-C
080900                        move  spaces  to  ws-Reason-Text
081000                        string  "Negative 3-mo momentum (" delimited by size
081100                                ws-Fmt-Out delimited by space
081200                                ")" delimited by size
081300                                into ws-Reason-Text
081400                        perform  H200-Add-Reason-Agt  thru  H200-Exit
081500              end-evaluate
081600     end-if.
081700 D340-Exit.
081800     exit.
081900*
082000      *-------------------------------------------------------------*
082100      *  Reason-line filing - at most 4 for, 3 against, kept in the *
082200      *  order the scoring rules above fire.                        *
082300      *-------------------------------------------------------------*
082400 H100-Add-Reason-For.
082500     if       ws-Reason-For-Cnt < 4
082600              add   1  to  ws-Reason-For-Cnt
082700              move  ws-Reason-Text  to  AR-Reason-For (ws-Reason-For-Cnt).
082800 H100-Exit.
082900     exit.
083000*
083100 H200-Add-Reason-Agt.
083200     if       ws-Reason-Agt-Cnt < 3
083300              add   1  to  ws-Reason-Agt-Cnt
083400              move  ws-Reason-Text  to  AR-Reason-Agt (ws-Reason-Agt-Cnt).
083500 H200-Exit.
083600     exit.
083700*
083800      *-------------------------------------------------------------*
083900      *  Blend, verdict banding and the opening summary sentence.   *
084000      *-------------------------------------------------------------*
084100 D400-Blend-Verdict-Summary.
084200     compute  AR-Final-Score = (ws-Fund-Points-C + ws-Tech-Points-C) * 100 / 120.
084300     move     ws-Fund-Points-C  to  AR-Fund-Points  AR-Fund-Score-Pct.
084400     move     100                to  AR-Fund-Max.
084500     move     ws-Tech-Points-C  to  AR-Tech-Points.
084600     move     20                 to  AR-Tech-Max.
084700     move     AI-Company  to  ws-Trim-Field.
084800     perform  K000-Find-Len  thru  K000-Exit.
084900     move     spaces  to  AR-Summary.
085000     move     1       to  ws-Summary-Ptr.
085100     evaluate true
085200         when  AR-Final-Score not < 75
085300               move  "BUY"  to  AR-Verdict
085400               string  "Warren would likely approve of "  delimited by size
085500                       ws-Trim-Field (1:ws-Trim-Len)        delimited by size
085600                       ". "                                  delimited by size
085700                       into AR-Summary with pointer ws-Summary-Ptr
085800         when  AR-Final-Score not < 55
085900               move  "CONSIDER"  to  AR-Verdict
086000               string  ws-Trim-Field (1:ws-Trim-Len)                delimited by size
086100                       " has some value characteristics. "           delimited by size
086200                       into AR-Summary with pointer ws-Summary-Ptr
086300         when  AR-Final-Score not < 35
086400               move  "CAUTION"  to  AR-Verdict
086500               string  ws-Trim-Field (1:ws-Trim-Len)              delimited by size
086600                       " doesn't fully meet value criteria. "       delimited by size
086700                       into AR-Summary with pointer ws-Summary-Ptr
086800         when  other
086900               move  "PASS"  to  AR-Verdict
087000               string  "Warren would likely pass on "  delimited by size
087100                       ws-Trim-Field (1:ws-Trim-Len)     delimited by size
087200                       ". "                                delimited by size
087300                       into AR-Summary with pointer ws-Summary-Ptr
087400     end-evaluate.
087500     if       ws-Reason-For-Cnt > 0
087600              move  AR-Reason-For (1)  to  ws-Trim-Field
087700              perform  K000-Find-Len  thru  K000-Exit
087800              string  ws-Trim-Field (1:ws-Trim-Len)  delimited by size
087900                      ". "                             delimited by size
088000                      into AR-Summary with pointer ws-Summary-Ptr
088100              if    ws-Reason-Agt-Cnt > 0
088200                    move  AR-Reason-Agt (1)  to  ws-Trim-Field
088300                    perform  K000-Find-Len  thru  K000-Exit
088400                    move  ws-Trim-Field (1:1)  to  ws-Trim-Field (1:1)
088500                    inspect ws-Trim-Field (1:1) converting
088600                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
088700                            "abcdefghijklmnopqrstuvwxyz"
088800                    string  "However, "                    delimited by size
088900                            ws-Trim-Field (1:ws-Trim-Len)    delimited by size
089000                            "."                                delimited by size
089100                            into AR-Summary with pointer ws-Summary-Ptr
089200              else
089300                    if  ws-Reason-For-Cnt > 1
089400                        move  AR-Reason-For (2)  to  ws-Trim-Field
089500                        perform  K000-Find-Len  thru  K000-Exit
089600                        string  ws-Trim-Field (1:ws-Trim-Len)  delimited by size
089700                                "."                              delimited by size
089800                                into AR-Summary with pointer ws-Summary-Ptr
089900                    end-if
090000              end-if
090100     end-if.
090200 D400-Exit.
090300     exit.
090400*
090500      *-------------------------------------------------------------*
090600      *  U5 - up to three "extended thesis" sentences, appended to  *
090700      *  the summary built above.  Rule 5 (news headline) is not    *
090800      *  reachable - no input file in this suite carries one.       *
090900      *-------------------------------------------------------------*
091000 D500-Extended-Thesis.
091100     move     zero  to  ws-Thesis-Cnt.
091200     if       ws-Thesis-Cnt < 3
091300              perform  D510-Thesis-Pe      thru  D510-Exit.
091400     if       ws-Thesis-Cnt < 3
091500              perform  D520-Thesis-Roe     thru  D520-Exit.
091600     if       ws-Thesis-Cnt < 3
091700              perform  D530-Thesis-De      thru  D530-Exit.
091800     if       ws-Thesis-Cnt < 3
091900              perform  D540-Thesis-Growth  thru  D540-Exit.
092000 D500-Exit.
092100     exit.
092200*
092300 D510-Thesis-Pe.
092400     if       ws-Eff-Pe-Flag = "Y" and ws-Eff-Pe not = zero
092500              move  ws-Eff-Pe  to  ws-Fmt-In
092600              move  1          to  ws-Fmt-Dec
092700              perform  G000-Format-Amount  thru  G000-Exit
092800              if    ws-Eff-Pe < 20
092900                    move  AI-Company  to  ws-Trim-Field
093000                    perform  K000-Find-Len  thru  K000-Exit
093100                    move  ws-Trim-Field (1:ws-Trim-Len)  to  ws-Num-Disp-2
093200                    move  spaces  to  ws-Trim-Field
093300                    string  "At "                                                    delimited by size
093400                            ws-Fmt-Out                                                delimited by space
093500                            "x earnings, "                                            delimited by size
093600                            ws-Num-Disp-2                                             delimited by space
093700                            " trades at a significant discount to the S&P 500"        delimited by size
093800                            " average of ~23x, suggesting the market may be"          delimited by size
093900                            " undervaluing its earnings power."                       delimited by size
094000                            into ws-Trim-Field
094100                    perform  D590-Append-Thesis  thru  D590-Exit
094200              else
094300                    if  ws-Eff-Pe < 30
094400                        move  spaces  to  ws-Trim-Field
094500                        string  "The current P/E of "                                  delimited by size
094600                                ws-Fmt-Out                                              delimited by space
094700                                "x reflects reasonable expectations for future growth"  delimited by size
094800                                " while not requiring heroic assumptions to justify"    delimited by size
094900                                " the valuation."                                       delimited by size
095000                                into ws-Trim-Field
095100                        perform  D590-Append-Thesis  thru  D590-Exit
095200                    end-if
095300              end-if
095400     end-if.
095500 D510-Exit.
095600     exit.
095700*
095800 D520-Thesis-Roe.
095900     if       AI-Roe-Flag = "Y" and AI-Roe > 15
096000              if    AI-Pm-Flag = "Y" and AI-Profit-Margin > 15 and AI-Roe > 20
096100                    move  AI-Roe  to  ws-Fmt-In
096200                    move  0       to  ws-Fmt-Dec
096300                    perform  G000-Format-Amount  thru  G000-Exit
096400                    move  ws-Fmt-Out  to  ws-Num-Disp-1
096500                    move  AI-Profit-Margin  to  ws-Fmt-In
096600                    move  0                 to  ws-Fmt-Dec
096700                    perform  G000-Format-Amount  thru  G000-Exit
096800                    move  spaces  to  ws-Trim-Field
096900                    string  "The combination of "                                     delimited by size
097000                            ws-Num-Disp-1                                              delimited by space
097100                            "% return on equity and "                                  delimited by size
097200                            ws-Fmt-Out                                                 delimited by space
097300                            "% profit margins demonstrates the durable competitive"    delimited by size
097400                            " advantages that Buffett seeks - pricing power and"       delimited by size
097500                            " efficient capital allocation."                           delimited by size
097600                            into ws-Trim-Field
097700                    perform  D590-Append-Thesis  thru  D590-Exit
097800              else
097900                    move  AI-Roe  to  ws-Fmt-In
098000                    move  0       to  ws-Fmt-Dec
098100                    perform  G000-Format-Amount  thru  G000-Exit
098200                    move  spaces  to  ws-Trim-Field
098300                    string  "Management has demonstrated solid capital allocation"     delimited by size
098400                            " with "                                                   delimited by size
098500                            ws-Fmt-Out                                                 delimited by space
098600                            "% return on equity, reinvesting profits effectively"      delimited by size
098700                            " to compound shareholder value."                          delimited by size
098800                            into ws-Trim-Field
098900                    perform  D590-Append-Thesis  thru  D590-Exit
099000              end-if
099100     end-if.
099200 D520-Exit.
099300     exit.
099400*
099500 D530-Thesis-De.
099600     if       AI-De-Flag = "Y" and AI-Debt-Equity not = zero and AI-Debt-Equity < 0.5
099700              move  AI-Debt-Equity  to  ws-Fmt-In
099800              move  2               to  ws-Fmt-Dec
099900              perform  G000-Format-Amount  thru  G000-Exit
100000              move  spaces  to  ws-Trim-Field
100100              string  "The conservative balance sheet (D/E: "                    delimited by size
100200                      ws-Fmt-Out                                                  delimited by space
100300                      ") provides flexibility to weather economic downturns"      delimited by size
100400                      " and pursue opportunistic acquisitions - a hallmark of"    delimited by size
100500                      " Buffett's fortress-like businesses."                      delimited by size
100600                      into ws-Trim-Field
100700              perform  D590-Append-Thesis  thru  D590-Exit
100800     end-if.
100900 D530-Exit.
101000     exit.
101100*
101200 D540-Thesis-Growth.
101300     if       ws-Eff-Grw-Flag = "Y" and ws-Eff-Growth > 10
101400                                    and AI-Dy-Flag = "Y" and AI-Dividend-Yield > 1
101500              move  ws-Eff-Growth  to  ws-Fmt-In
101600              move  0              to  ws-Fmt-Dec
101700              perform  G000-Format-Amount  thru  G000-Exit
101800              move  ws-Fmt-Out  to  ws-Num-Disp-1
101900              move  AI-Dividend-Yield  to  ws-Fmt-In
102000              move  1                  to  ws-Fmt-Dec
102100              perform  G000-Format-Amount  thru  G000-Exit
102200              move  spaces  to  ws-Trim-Field
102300              string  "Investors get the best of both worlds: "                delimited by size
102400                      ws-Num-Disp-1                                            delimited by space
102500                      "% earnings growth for capital appreciation plus a "     delimited by size
102600                      ws-Fmt-Out                                               delimited by space
102700                      "% dividend yield for current income."                   delimited by size
102800                      into ws-Trim-Field
102900              perform  D590-Append-Thesis  thru  D590-Exit
103000     else
103100              if    ws-Eff-Grw-Flag = "Y" and ws-Eff-Growth > 15
103200                    move  ws-Eff-Growth  to  ws-Fmt-In
103300                    move  0              to  ws-Fmt-Dec
103400                    perform  G000-Format-Amount  thru  G000-Exit
103500                    move  spaces  to  ws-Trim-Field
103600                    string  "With "                                                delimited by size
103700                            ws-Fmt-Out                                             delimited by space
103800                            "% projected earnings growth, the company is"          delimited by size
103900                            " compounding intrinsic value at a rate that should"   delimited by size
104000                            " translate to strong long-term returns."              delimited by size
104100                            into ws-Trim-Field
104200                    perform  D590-Append-Thesis  thru  D590-Exit
104300              end-if
104400     end-if.
104500 D540-Exit.
104600     exit.
104700*
104800 D590-Append-Thesis.
104900     if       ws-Thesis-Cnt < 3
105000              perform  K000-Find-Len  thru  K000-Exit
105100              string  " "                                delimited by size
105200                      ws-Trim-Field (1:ws-Trim-Len)        delimited by size
105300                      into AR-Summary with pointer ws-Summary-Ptr
105400              add   1  to  ws-Thesis-Cnt.
105500 D590-Exit.
105600     exit.
105700*
105800      *-------------------------------------------------------------*
105900      *  Generic amount formatter - rounds Ws-Fmt-In half-up to the *
106000      *  Ws-Fmt-Dec decimal places requested and leaves the printed *
106100      *  text left-justified in Ws-Fmt-Out.                         *
106200      *-------------------------------------------------------------*
106300 G000-Format-Amount.
106400     move     spaces  to  ws-Fmt-Out.
106500     evaluate ws-Fmt-Dec
106600         when  0
106700               compute  ws-Fmt-Rnd0 rounded = ws-Fmt-In
106800               move     ws-Fmt-Rnd0  to  ws-Fmt-Edit-0
106900               move     ws-Fmt-Edit-0  to  ws-Fmt-Out
107000         when  1
107100               compute  ws-Fmt-Rnd1 rounded = ws-Fmt-In
107200               move     ws-Fmt-Rnd1  to  ws-Fmt-Edit-1
107300               move     ws-Fmt-Edit-1  to  ws-Fmt-Out
107400         when  other
107500               compute  ws-Fmt-Rnd2 rounded = ws-Fmt-In
107600               move     ws-Fmt-Rnd2  to  ws-Fmt-Edit-2
107700               move     ws-Fmt-Edit-2  to  ws-Fmt-Out
107800     end-evaluate.
107900     perform  G100-Left-Justify  thru  G100-Exit.
108000 G000-Exit.
108100     exit.
108200*
108300 G100-Left-Justify.
108400     move     zero  to  ws-Fmt-Start.
108500     perform  G110-Find-Start  thru  G110-Exit
108600              varying ws-Fmt-I from 1 by 1
108700              until    ws-Fmt-I > 14 or ws-Fmt-Start not = zero.
108800     if       ws-Fmt-Start = zero
108900              move  spaces  to  ws-Fmt-Out
109000     else
109100              if    ws-Fmt-Start > 1
109200                    move  ws-Fmt-Out  to  ws-Fmt-Temp
109300                    move  spaces      to  ws-Fmt-Out
109400                    move  ws-Fmt-Temp (ws-Fmt-Start:15 - ws-Fmt-Start)  to  ws-Fmt-Out
109500              end-if
109600     end-if.
109700 G100-Exit.
109800     exit.
109900 G110-Find-Start.
110000     if       ws-Fmt-Out (ws-Fmt-I:1) not = space
110100              move  ws-Fmt-I  to  ws-Fmt-Start.
110200 G110-Exit.
110300     exit.
110400*
110500      *-------------------------------------------------------------*
110600      *  Trailing-space trim of Ws-Trim-Field, used for company     *
110700      *  names, stored reason lines and built thesis sentences.     *
110800      *-------------------------------------------------------------*
110900 K000-Find-Len.
111000     move     zero  to  ws-Trim-Len.
111100     perform  K100-Scan-Trim  thru  K100-Exit
111200              varying ws-Fmt-I from 200 by -1
111300              until    ws-Fmt-I = zero or ws-Trim-Len not = zero.
111400 K000-Exit.
111500     exit.
111600 K100-Scan-Trim.
111700     if       ws-Trim-Field (ws-Fmt-I:1) not = space
111800              move  ws-Fmt-I  to  ws-Trim-Len.
111900 K100-Exit.
112000     exit.
112100*
112200      *-------------------------------------------------------------*
112300      *  U7 - stock of the day.  A candidate scoring 55 or better,  *
112400      *  in input order, wins outright.  Failing that, BRK.B as     *
112500      *  actually seen in the file is used; failing that, a         *
112600      *  synthetic all-flags-absent BRK.B record is scored so the   *
112700      *  trailer is never left blank.                                *
112800      *-------------------------------------------------------------*
112900 E900-Fallback-Brkb.
113000     if       ws-Sod-Found
113100              move  ws-Sod-Record  to  AR-Record
113200     else
113300              if    ws-Brkb-Seen
113400                    move  ws-Brkb-Record  to  AR-Record
113500              else
113600                    display  SR008M
113700                    move  spaces  to  AI-Record
113800                    move  "BRK.B"                     to  AI-Ticker
113900                    move  "BERKSHIRE HATHAWAY INC"     to  AI-Company
114000                    move  "N"  to  AI-Price-Flag   AI-Mktcap-Flag AI-Pe-Flag
114100                                   AI-Fwdpe-Flag   AI-Epsgr-Flag  AI-Epsgr5-Flag
114200                                   AI-Roe-Flag     AI-Roi-Flag    AI-De-Flag
114300                                   AI-Pm-Flag      AI-Om-Flag     AI-Pb-Flag
114400                                   AI-Ps-Flag      AI-Cr-Flag     AI-Qr-Flag
114500                                   AI-Dy-Flag      AI-Po-Flag     AI-Beta-Flag
114600                                   AI-Insown-Flag
114700                    move  zero to  AI-Price          AI-Mktcap-Mm     AI-Pe
114800                                   AI-Forward-Pe     AI-Eps-Growth    AI-Eps-Growth-5Y
114900                                   AI-Roe            AI-Roi           AI-Debt-Equity
115000                                   AI-Profit-Margin  AI-Oper-Margin   AI-Pb
115100                                   AI-Ps             AI-Current-Ratio AI-Quick-Ratio
115200                                   AI-Dividend-Yield AI-Payout-Ratio  AI-Beta
115300                                   AI-Insider-Own
115400                    perform  D100-Score-One-Record  thru  D100-Exit
115500              end-if
115600     end-if.
115700     move     "Y"                to  AR-Sod-Flag.
115800     move     ws-Run-Date-Disp   to  AR-Sod-Date.
115900     write    AR-Record.
116000     add      1  to  ws-Recs-Written.
116100 E900-Exit.
116200     exit.
116300*
116400 F000-Wrap-Up.
116500     close    Analysis-Input-File
116600              Technicals-File
116700              Analysis-Result-File.
116800*
