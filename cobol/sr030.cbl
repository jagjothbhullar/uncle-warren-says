000100      *****************************************************************
000200      *                                                               *
000300      *         Buffett Quick-Score Ranking & Recommendation          *
000400      *                    Report Writer Extract                      *
000500      *                                                               *
000600      *****************************************************************
000700*
000800 identification          division.
000900*=================================
001000*
001100      program-id.         sr030.
001200      author.             V B Coen FBCS, FIDM, FIDPM.
001300      installation.       Applewood Computers Accounting System.
001400      date-written.       24/10/1985.
001500      date-compiled.
001600      security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
001700                          Distributed under the GNU General Public
001800                          License.  See the file COPYING for details.
001900*
002000*    Remarks.             Reads the curated STOCK-MASTER file, scores
002100*                         each entry with the Buffett quick-score,
002200*                         ranks the whole file in memory (stable, no
002300*                         SORT verb - a plain insertion sort, same as
002400*                         the source spreadsheet macro used to run),
002500*                         and produces the printed recommendation
002600*                         report (via Report Writer), a CSV extract
002700*                         and a flat summary trailer.  The RD shape
002800*                         and the GENERATE/INITIATE/TERMINATE style
002900*                         are lifted from the old check register and
003000*                         vacation reports; this program has no
003100*                         control breaks, one RD, one final footing.
003200*
003300*    Version.             See Prog-Name in ws.
003400*
003500*    Called modules.      None.
003600*
003700*    Error messages used.
003800*  Program specific.
003900*                         SR005, SR006, SR007.
004000*
004100* Changes:
004200* 24/10/85 vbc -     Original pyrgstr Check Register report (RW).
004300* 29/01/09 vbc -     Migration to GNU Cobol.
004400* 14/09/98 vbc - Y2K Century window widened for the pre-2000 rollover.
004500* 02/12/25 vbc - 1.0 Gutted & retasked as the recommendation ranking
004600*                    and report step.  Check/employee logic removed.
004700* 15/12/25 vbc - 1.1 CSV extract and summary trailer added after ops
004800*                    asked for something the nightly job could feed
004900*                    into the intranet dashboard without parsing print.
005000* 26/01/26 vbc - 1.2 Table capped at 500 entries with SR007 warning -
005100*                    a bad extract once ran the count past working
005200*                    storage and nobody noticed until the report was
005300*                    short.
005400*
005500*************************************************************************
005600*
005700* Copyright Notice.
005800* ****************
005900*
006000* This program is part of the Uncle Warren Says stock rating suite
006100* and is Copyright (c) Vincent B Coen. 1985-2026 and later.
006200*
006300* This program is free software; you can redistribute it and/or
006400* modify it under the terms of the GNU General Public License as
006500* published by the Free Software Foundation; version 3 and later.
006600*
006700* This program is distributed in the hope that it will be useful,
006800* but WITHOUT ANY WARRANTY; without even the implied warranty of
006900* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007000*
007100*************************************************************************
007200*
007300 environment              division.
007400*==================================
007500*
007600 configuration            section.
007700 special-names.
007800     C01       is  TOP-OF-FORM
007900     class     ws-alpha-class   is  "A" thru "Z"
008000     switch    0                is  SR-Debug-Sw
008100         on status is SR-Debug-On
008200         off status is SR-Debug-Off.
008300*
008400 input-output              section.
008500 file-control.
008600     select   Stock-Master-File    assign to     STOCKMST
008700              organization is      line sequential
008800              file status   is     ws-Sm-Status.
008900     select   Recommendation-Rpt-File  assign to  RECMDRPT
009000              organization is      line sequential
009100              file status   is     ws-Rp-Status.
009200     select   Recommendation-Csv-File  assign to  RECMDCSV
009300              organization is      line sequential
009400              file status   is     ws-Cv-Status.
009500     select   Summary-File          assign to     RECMDSUM
009600              organization is      line sequential
009700              file status   is     ws-Su-Status.
009800*
009900 data                      division.
010000*==================================
010100*
010200 file                      section.
010300*
010400 fd  Stock-Master-File.
010500     copy "wssrmst.cob" replacing SR-Stock-Master-Record by SM-Record.
010600*
010700 fd  Recommendation-Rpt-File
010800     report is Recommendation-Report.
010900*
011000 fd  Recommendation-Csv-File.
011100 01  Csv-Record.
011200     03  Csv-Text               pic x(150).
011300     03  filler                 pic x(4).
011400*
011500 fd  Summary-File.
011600 01  Summary-Record.
011700     03  Summary-Text           pic x(150).
011800     03  filler                 pic x(4).
011900*
012000 report section.
012100*---------------
012200*
012300 RD  Recommendation-Report
012400     control      final
012500     page limit   9999 lines
012600     heading      1
012700     first detail 14
012800     last  detail 9990.
012900*
013000 01  Rw-Page-Head  type page heading.
013100     03  line  1.
013200         05  col   1     pic x(70)   value all "=".
013300     03  line  2.
013400         05  col   1     pic x(42)   value
013500             "UNCLE WARREN SAYS - Stock Recommendations".
013600     03  line  3.
013700         05  col   1     pic x(11)   value "Generated: ".
013800         05  col  12     pic x(10)   source ws-Run-Date-Disp.
013900         05  col  23     pic x       value space.
014000         05  col  24     pic x(5)    source ws-Run-Time-Disp.
014100     03  line  4.
014200         05  col   1     pic x(70)   value all "=".
014300     03  line  6.
014400         05  col   1     pic x(43)   value
014500             "Screening Criteria (Buffett's Principles):".
014600     03  line  7.
014700         05  col   3     pic x(38)   value
014800             "- P/E Ratio < 35 (reasonable valuation)".
014900     03  line  8.
015000         05  col   3     pic x(46)   value
015100             "- EPS Growth > 10% (growing earnings power)".
015200     03  line  9.
015300         05  col   3     pic x(41)   value
015400             "- ROE > 15% (efficient capital allocation)".
015500     03  line 10.
015600         05  col   3     pic x(28)   value
015700             "- Strong competitive moat".
015800     03  line 12.
015900         05  col   1     pic x(70)   value all "=".
016000*
016100 01  Rw-Detail  type detail.
016200     03  line + 2.
016300         05  col   1     pic x       value "#".
016400         05  col   2     pic z9      source ws-Rw-Rank.
016500         05  col   4     pic x       value space.
016600         05  col   5     pic x(8)    source ws-Rw-Ticker.
016700         05  col  14     pic x(3)    value "-  ".
016800         05  col  17     pic x(30)   source ws-Rw-Company.
016900     03  line + 1.
017000         05  col   1     pic x(50)   value all "-".
017100     03  line + 1.
017200         05  col   3     pic x(15)   value "Sector:".
017300         05  col  18     pic x(22)   source ws-Rw-Sector.
017400     03  line + 1.
017500         05  col   3     pic x(15)   value "P/E Ratio:".
017600         05  col  18     pic ----9.99  source ws-Rw-Pe
017700                          present when ws-Rw-Pe-Flag = "Y".
017800         05  col  18     pic x(3)    value "N/A"
017900                          present when ws-Rw-Pe-Flag not = "Y".
018000     03  line + 1.
018100         05  col   3     pic x(15)   value "EPS Growth:".
018200         05  col  18     pic ----9.99  source ws-Rw-Growth
018300                          present when ws-Rw-Growth-Flag = "Y".
018400         05  col  26     pic x       value "%"
018500                          present when ws-Rw-Growth-Flag = "Y".
018600         05  col  18     pic x(3)    value "N/A"
018700                          present when ws-Rw-Growth-Flag not = "Y".
018800     03  line + 1.
018900         05  col   3     pic x(15)   value "ROE:".
019000         05  col  18     pic ----9.99  source ws-Rw-Roe
019100                          present when ws-Rw-Roe-Flag = "Y".
019200         05  col  26     pic x       value "%"
019300                          present when ws-Rw-Roe-Flag = "Y".
019400         05  col  18     pic x(3)    value "N/A"
019500                          present when ws-Rw-Roe-Flag not = "Y".
019600     03  line + 1.
019700         05  col   3     pic x(15)   value "Debt/Equity:".
019800         05  col  18     pic ----9.99  source ws-Rw-De
019900                          present when ws-Rw-De-Flag = "Y".
020000         05  col  18     pic x(3)    value "N/A"
020100                          present when ws-Rw-De-Flag not = "Y".
020200     03  line + 1.
020300         05  col   3     pic x(15)   value "Profit Margin:".
020400         05  col  18     pic ----9.99  source ws-Rw-Pm
020500                          present when ws-Rw-Pm-Flag = "Y".
020600         05  col  26     pic x       value "%"
020700                          present when ws-Rw-Pm-Flag = "Y".
020800         05  col  18     pic x(3)    value "N/A"
020900                          present when ws-Rw-Pm-Flag not = "Y".
021000     03  line + 1.
021100         05  col   3     pic x(15)   value "Buffett Score:".
021200         05  col  18     pic zz9     source ws-Rw-Score.
021300         05  col  21     pic x(4)    value "/100".
021400     03  line + 2.
021500         05  col   3     pic x(19)   value "WHY IT'S INVESTABLE:".
021600     03  line + 1.
021700         05  col   3     pic x(74)   source ws-Rw-Notes-1.
021800     03  line + 1.
021900         05  col   3     pic x(74)   source ws-Rw-Notes-2.
022000     03  line + 1.
022100         05  col   3     pic x(12)   source ws-Rw-Notes-3.
022200     03  line + 2.
022300         05  col   1     pic x       value space.
022400*
022500 01  type control footing final.
022600     03  line + 1.
022700         05  col   1     pic x(70)   value all "=".
022800     03  line + 1.
022900         05  col   1     pic x(22)   value "UNCLE WARREN'S WISDOM:".
023000     03  line + 2.
023100         05  col   1     pic x(48)   value
023200             '"Price is what you pay. Value is what you get."'.
023300     03  line + 2.
023400         05  col   1     pic x(42)   value
023500             '"Our favorite holding period is forever."'.
023600     03  line + 2.
023700         05  col   1     pic x(72)   value
023800             '"Be fearful when others are greedy, and greedy when others are fearful."'.
023900     03  line + 2.
024000         05  col   1     pic x(70)   value all "=".
024100*
024200 working-storage           section.
024300*----------------------------------
024400 77  prog-name              pic x(15) value "sr030 (1.2)".
024500*
024600 01  ws-File-Status.
024700     03  ws-Sm-Status       pic xx.
024800     03  ws-Rp-Status       pic xx.
024900     03  ws-Cv-Status       pic xx.
025000     03  ws-Su-Status       pic xx.
025100 01  ws-File-Status-R  redefines ws-File-Status.
025200     03  ws-Fs-Entry        occurs 4   pic xx.
025300*
025400 01  ws-Switches.
025500     03  ws-Sm-Eof-Flag     pic x     value "N".
025600         88  ws-Sm-Eof                 value "Y".
025700     03  filler             pic x(7).
025800*
025900 01  ws-Run-Date            pic 9(8)  value zero.
026000 01  ws-Run-Date-R  redefines ws-Run-Date.
026100     03  ws-Run-Yyyy        pic 9(4).
026200     03  ws-Run-Mm          pic 99.
026300     03  ws-Run-Dd          pic 99.
026400 01  ws-Run-Date-Disp       pic x(10) value spaces.
026500 01  ws-Run-Time            pic 9(8)  value zero.
026600 01  ws-Run-Time-R  redefines ws-Run-Time.
026700     03  ws-Run-Hh          pic 99.
026800     03  ws-Run-Mn          pic 99.
026900     03  ws-Run-Ss          pic 9(4).
027000 01  ws-Run-Time-Disp       pic x(5)  value spaces.
027100*
027200      * Missing-value defaults for the quick-score, per U8.
027300 01  ws-Defaults.
027400     03  ws-Def-Pe          pic s9(3)v99  value 35.
027500     03  ws-Def-Growth      pic s9(3)v99  value zero.
027600     03  ws-Def-Roe         pic s9(3)v99  value zero.
027700     03  ws-Def-De          pic s9(3)v99  value 2.
027800     03  filler             pic x(4).
027900*
028000      * The whole STOCK-MASTER file, held for the in-memory rank sort.
028100 01  ws-Master-Table.
028200     03  ws-Master-Entry    occurs 500 times.
028300         05  ws-Mt-Ticker         pic x(8).
028400         05  ws-Mt-Company        pic x(30).
028500         05  ws-Mt-Sector         pic x(22).
028600         05  ws-Mt-Pe-Flag        pic x.
028700         05  ws-Mt-Pe             pic s9(5)v99.
028800         05  ws-Mt-Grw-Flag       pic x.
028900         05  ws-Mt-Growth         pic s9(3)v99.
029000         05  ws-Mt-Roe-Flag       pic x.
029100         05  ws-Mt-Roe            pic s9(3)v99.
029200         05  ws-Mt-De-Flag        pic x.
029300         05  ws-Mt-De             pic s9(3)v99.
029400         05  ws-Mt-Pm-Flag        pic x.
029500         05  ws-Mt-Pm             pic s9(3)v99.
029600         05  ws-Mt-Notes          pic x(160).
029700         05  ws-Mt-Score          pic 9(3).
029800     03  filler             pic x(1).
029900 01  ws-Master-Count        binary-short  value zero.
030000 01  ws-Top-Count           binary-short  value zero.
030100*
030200      * Insertion-sort save area - same byte layout as one table entry.
030300 01  ws-Mt-Save.
030400     03  ws-Sv-Ticker         pic x(8).
030500     03  ws-Sv-Company        pic x(30).
030600     03  ws-Sv-Sector         pic x(22).
030700     03  ws-Sv-Pe-Flag        pic x.
030800     03  ws-Sv-Pe             pic s9(5)v99.
030900     03  ws-Sv-Grw-Flag       pic x.
031000     03  ws-Sv-Growth         pic s9(3)v99.
031100     03  ws-Sv-Roe-Flag       pic x.
031200     03  ws-Sv-Roe            pic s9(3)v99.
031300     03  ws-Sv-De-Flag        pic x.
031400     03  ws-Sv-De             pic s9(3)v99.
031500     03  ws-Sv-Pm-Flag        pic x.
031600     03  ws-Sv-Pm             pic s9(3)v99.
031700     03  ws-Sv-Notes          pic x(160).
031800     03  ws-Sv-Score          pic 9(3).
031900     03  filler               pic x(1).
032000*
032100 01  ws-Sort-Work.
032200     03  ws-Sort-I          binary-short.
032300     03  ws-Sort-J          binary-short.
032400     03  ws-Rpt-I           binary-short.
032500     03  filler             pic x(4).
032600*
032700      * Report-line staging area, populated per candidate before
032800      * each GENERATE.
032900 01  ws-Rw-Work.
033000     03  ws-Rw-Rank         pic 99.
033100     03  ws-Rw-Ticker       pic x(8).
033200     03  ws-Rw-Company      pic x(30).
033300     03  ws-Rw-Sector       pic x(22).
033400     03  ws-Rw-Pe-Flag      pic x.
033500     03  ws-Rw-Pe           pic s9(5)v99.
033600     03  ws-Rw-Growth-Flag  pic x.
033700     03  ws-Rw-Growth       pic s9(3)v99.
033800     03  ws-Rw-Roe-Flag     pic x.
033900     03  ws-Rw-Roe          pic s9(3)v99.
034000     03  ws-Rw-De-Flag      pic x.
034100     03  ws-Rw-De           pic s9(3)v99.
034200     03  ws-Rw-Pm-Flag      pic x.
034300     03  ws-Rw-Pm           pic s9(3)v99.
034400     03  ws-Rw-Score        pic 999.
034500     03  ws-Rw-Notes        pic x(160).
034600     03  ws-Rw-Notes-1      pic x(74).
034700     03  ws-Rw-Notes-2      pic x(74).
034800     03  ws-Rw-Notes-3      pic x(12).
034900     03  filler             pic x(4).
035000*
035100      * CSV trim work area - right-trims company/sector text before it
035200      * is spliced into a CSV field.
035300 01  ws-Trim-Work.
035400     03  ws-Trim-Field      pic x(200) value spaces.
035500     03  ws-Trim-Len        binary-short.
035600     03  ws-Trim-I          binary-short.
035700     03  filler             pic x(4).
035800*
035900      * CSV number work area - a ratio is edited then left-justified
036000      * the same way SR020's amount formatter works, so the CSV line
036100      * never carries the edit picture's leading blanks.
036200 01  ws-Fmt-Work.
036300     03  ws-Fmt-Src         pic s9(5)v99.
036400     03  ws-Fmt-Edit        pic -(4)9.99.
036500     03  ws-Fmt-Score-Edit  pic zz9.
036600     03  ws-Fmt-Field       pic x(10)  value spaces.
036700     03  ws-Fmt-Start       binary-short.
036800     03  ws-Fmt-Len         binary-short.
036900     03  ws-Fmt-I           binary-short.
037000     03  filler             pic x(2).
037100*
037200 01  ws-Csv-Build            pic x(150) value spaces.
037300 01  ws-Csv-Ptr              binary-short.
037400*
037500 copy "wssrmsg.cob".
037600*
037700 procedure  division.
037800*=====================================
037900*
038000 A000-Main-Line.
038100     perform  B000-Initialise.
038200     perform  C000-Load-Master  thru  C000-Exit
038300              until    ws-Sm-Eof.
038400     if       ws-Master-Count = zero
038500              display  SR005M.
038600     if       ws-Master-Count > zero and ws-Master-Count < 10
038700              display  SR006M.
038800     perform  D000-Score-Table  thru  D000-Exit.
038900     perform  E000-Sort-Table   thru  E000-Exit.
039000     move     10  to  ws-Top-Count.
039100     if       ws-Master-Count < 10
039200              move  ws-Master-Count  to  ws-Top-Count.
039300     perform  F000-Write-Report  thru  F000-Exit.
039400     perform  G000-Write-Csv     thru  G000-Exit.
039500     perform  H000-Write-Summary thru  H000-Exit.
039600     perform  Z000-Wrap-Up.
039700     stop     run.
039800*
039900 B000-Initialise.
040000     open     input   Stock-Master-File.
040100     accept   ws-Run-Date  from date  YYYYMMDD.
040200     move     spaces  to  ws-Run-Date-Disp.
040300     string   ws-Run-Yyyy delimited by size
040400              "-"         delimited by size
040500              ws-Run-Mm   delimited by size
040600              "-"         delimited by size
040700              ws-Run-Dd   delimited by size
040800              into ws-Run-Date-Disp.
040900     accept   ws-Run-Time  from time.
041000     move     spaces  to  ws-Run-Time-Disp.
041100     string   ws-Run-Hh  delimited by size
041200              ":"        delimited by size
041300              ws-Run-Mn  delimited by size
041400              into ws-Run-Time-Disp.
041500     read     Stock-Master-File
041600              at end  set  ws-Sm-Eof  to  true.
041700 B000-Exit.
041800     exit.
041900*
042000 C000-Load-Master.
042100     if       ws-Master-Count < 500
042200              add   1  to  ws-Master-Count
042300              move  SM-Ticker         to  ws-Mt-Ticker (ws-Master-Count)
042400              move  SM-Company        to  ws-Mt-Company (ws-Master-Count)
042500              move  SM-Sector         to  ws-Mt-Sector (ws-Master-Count)
042600              move  SM-Pe-Flag        to  ws-Mt-Pe-Flag (ws-Master-Count)
042700              move  SM-Pe             to  ws-Mt-Pe (ws-Master-Count)
042800              move  SM-Eps-Gr-Flag    to  ws-Mt-Grw-Flag (ws-Master-Count)
042900              move  SM-Eps-Growth     to  ws-Mt-Growth (ws-Master-Count)
043000              move  SM-Roe-Flag       to  ws-Mt-Roe-Flag (ws-Master-Count)
043100              move  SM-Roe            to  ws-Mt-Roe (ws-Master-Count)
043200              move  SM-De-Flag        to  ws-Mt-De-Flag (ws-Master-Count)
043300              move  SM-Debt-Equity    to  ws-Mt-De (ws-Master-Count)
043400              move  SM-Pm-Flag        to  ws-Mt-Pm-Flag (ws-Master-Count)
043500              move  SM-Profit-Margin  to  ws-Mt-Pm (ws-Master-Count)
043600              move  SM-Notes          to  ws-Mt-Notes (ws-Master-Count)
043700     else
043800              display  SR007M
043900     end-if.
044000     read     Stock-Master-File
044100              at end  set  ws-Sm-Eof  to  true.
044200 C000-Exit.
044300     exit.
044400*
044500      *-------------------------------------------------------------*
044600      *  U8 - Buffett quick-score, missing metrics default per the  *
044700      *  table above; components sum to a maximum of 100.           *
044800      *-------------------------------------------------------------*
044900 D000-Score-Table.
045000     perform  D100-Score-One  thru  D100-Exit
045100              varying ws-Sort-I from 1 by 1
045200              until    ws-Sort-I > ws-Master-Count.
045300 D000-Exit.
045400     exit.
045500*
045600 D100-Score-One.
045700     move     zero  to  ws-Mt-Score (ws-Sort-I).
045800     if       ws-Mt-Pe-Flag (ws-Sort-I) = "Y"
045900              move  ws-Mt-Pe (ws-Sort-I)  to  ws-Def-Pe
046000     else
046100              move  35  to  ws-Def-Pe
046200     end-if.
046300     evaluate true
046400         when  ws-Def-Pe < 15
046500               add  25  to  ws-Mt-Score (ws-Sort-I)
046600         when  ws-Def-Pe < 20
046700               add  20  to  ws-Mt-Score (ws-Sort-I)
046800         when  ws-Def-Pe < 25
046900               add  15  to  ws-Mt-Score (ws-Sort-I)
047000         when  ws-Def-Pe < 30
047100               add  10  to  ws-Mt-Score (ws-Sort-I)
047200         when  other
047300               add  5   to  ws-Mt-Score (ws-Sort-I)
047400     end-evaluate.
047500     if       ws-Mt-Grw-Flag (ws-Sort-I) = "Y"
047600              move  ws-Mt-Growth (ws-Sort-I)  to  ws-Def-Growth
047700     else
047800              move  zero  to  ws-Def-Growth
047900     end-if.
048000     evaluate true
048100         when  ws-Def-Growth > 20
048200               add  25  to  ws-Mt-Score (ws-Sort-I)
048300         when  ws-Def-Growth > 15
048400               add  20  to  ws-Mt-Score (ws-Sort-I)
048500         when  ws-Def-Growth > 12
048600               add  15  to  ws-Mt-Score (ws-Sort-I)
048700         when  other
048800               add  10  to  ws-Mt-Score (ws-Sort-I)
048900     end-evaluate.
049000     if       ws-Mt-Roe-Flag (ws-Sort-I) = "Y"
049100              move  ws-Mt-Roe (ws-Sort-I)  to  ws-Def-Roe
049200     else
049300              move  zero  to  ws-Def-Roe
049400     end-if.
049500     evaluate true
049600         when  ws-Def-Roe > 30
049700               add  25  to  ws-Mt-Score (ws-Sort-I)
049800         when  ws-Def-Roe > 20
049900               add  20  to  ws-Mt-Score (ws-Sort-I)
050000         when  ws-Def-Roe > 15
050100               add  15  to  ws-Mt-Score (ws-Sort-I)
050200         when  other
050300               add  10  to  ws-Mt-Score (ws-Sort-I)
050400     end-evaluate.
050500     if       ws-Mt-De-Flag (ws-Sort-I) = "Y"
050600              move  ws-Mt-De (ws-Sort-I)  to  ws-Def-De
050700     else
050800              move  2  to  ws-Def-De
050900     end-if.
051000     evaluate true
051100         when  ws-Def-De < 0.5
051200               add  25  to  ws-Mt-Score (ws-Sort-I)
051300         when  ws-Def-De < 1.0
051400               add  20  to  ws-Mt-Score (ws-Sort-I)
051500         when  ws-Def-De < 1.5
051600               add  15  to  ws-Mt-Score (ws-Sort-I)
051700         when  ws-Def-De < 2.0
051800               add  10  to  ws-Mt-Score (ws-Sort-I)
051900         when  other
052000               add  5   to  ws-Mt-Score (ws-Sort-I)
052100     end-evaluate.
052200 D100-Exit.
052300     exit.
052400*
052500      *-------------------------------------------------------------*
052600      *  U9 - stable descending insertion sort.  No SORT verb is    *
052700      *  used anywhere in this suite - the whole table lives in     *
052800      *  memory and the file is read exactly once.                  *
052900      *-------------------------------------------------------------*
053000 E000-Sort-Table.
053100     perform  E100-Insert-One  thru  E100-Exit
053200              varying ws-Sort-I from 2 by 1
053300              until    ws-Sort-I > ws-Master-Count.
053400 E000-Exit.
053500     exit.
053600*
053700 E100-Insert-One.
053800     move     ws-Master-Entry (ws-Sort-I)  to  ws-Mt-Save.
053900     compute  ws-Sort-J = ws-Sort-I - 1.
054000     perform  E110-Shift-Down  thru  E110-Exit
054100              until    ws-Sort-J < 1
054200              or       ws-Mt-Score (ws-Sort-J) not < ws-Sv-Score.
054300     move     ws-Mt-Save  to  ws-Master-Entry (ws-Sort-J + 1).
054400 E100-Exit.
054500     exit.
054600*
054700 E110-Shift-Down.
054800     move     ws-Master-Entry (ws-Sort-J)  to  ws-Master-Entry (ws-Sort-J + 1).
054900     compute  ws-Sort-J = ws-Sort-J - 1.
055000 E110-Exit.
055100     exit.
055200*
055300      *-------------------------------------------------------------*
055400      *  R6 - printed recommendation report, one RD, no control     *
055500      *  breaks, one GENERATE per ranked candidate.                 *
055600      *-------------------------------------------------------------*
055700 F000-Write-Report.
055800     open     output  Recommendation-Rpt-File.
055900     initiate Recommendation-Report.
056000     perform  F100-Write-One-Detail  thru  F100-Exit
056100              varying ws-Rpt-I from 1 by 1
056200              until    ws-Rpt-I > ws-Top-Count.
056300     terminate
056400              Recommendation-Report.
056500     close    Recommendation-Rpt-File.
056600 F000-Exit.
056700     exit.
056800*
056900 F100-Write-One-Detail.
057000     move     ws-Rpt-I                          to  ws-Rw-Rank.
057100     move     ws-Mt-Ticker (ws-Rpt-I)           to  ws-Rw-Ticker.
057200     move     ws-Mt-Company (ws-Rpt-I)          to  ws-Rw-Company.
057300     move     ws-Mt-Sector (ws-Rpt-I)           to  ws-Rw-Sector.
057400     move     ws-Mt-Pe-Flag (ws-Rpt-I)          to  ws-Rw-Pe-Flag.
057500     move     ws-Mt-Pe (ws-Rpt-I)               to  ws-Rw-Pe.
057600     move     ws-Mt-Grw-Flag (ws-Rpt-I)         to  ws-Rw-Growth-Flag.
057700     move     ws-Mt-Growth (ws-Rpt-I)           to  ws-Rw-Growth.
057800     move     ws-Mt-Roe-Flag (ws-Rpt-I)         to  ws-Rw-Roe-Flag.
057900     move     ws-Mt-Roe (ws-Rpt-I)              to  ws-Rw-Roe.
058000     move     ws-Mt-De-Flag (ws-Rpt-I)          to  ws-Rw-De-Flag.
058100     move     ws-Mt-De (ws-Rpt-I)               to  ws-Rw-De.
058200     move     ws-Mt-Pm-Flag (ws-Rpt-I)          to  ws-Rw-Pm-Flag.
058300     move     ws-Mt-Pm (ws-Rpt-I)               to  ws-Rw-Pm.
058400     move     ws-Mt-Score (ws-Rpt-I)            to  ws-Rw-Score.
058500     move     ws-Mt-Notes (ws-Rpt-I)            to  ws-Rw-Notes.
058600     move     ws-Rw-Notes (1:74)                to  ws-Rw-Notes-1.
058700     move     ws-Rw-Notes (75:74)               to  ws-Rw-Notes-2.
058800     move     ws-Rw-Notes (149:12)              to  ws-Rw-Notes-3.
058900     generate Rw-Detail.
059000 F100-Exit.
059100     exit.
059200*
059300      *-------------------------------------------------------------*
059400      *  R7 - CSV extract, one line per ranked candidate.            *
059500      *-------------------------------------------------------------*
059600 G000-Write-Csv.
059700     open     output  Recommendation-Csv-File.
059800     perform  G100-Write-One-Csv  thru  G100-Exit
059900              varying ws-Rpt-I from 1 by 1
060000              until    ws-Rpt-I > ws-Top-Count.
060100     close    Recommendation-Csv-File.
060200 G000-Exit.
060300     exit.
060400*
060500 G100-Write-One-Csv.
060600     move     spaces  to  Csv-Record  ws-Csv-Build.
060700     move     1       to  ws-Csv-Ptr.
060800     string   ws-Mt-Ticker (ws-Rpt-I)  delimited by space
060900              ","                       delimited by size
061000         into ws-Csv-Build
061100         with pointer ws-Csv-Ptr
061200     end-string.
061300     move     ws-Mt-Company (ws-Rpt-I)  to  ws-Trim-Field.
061400     perform  K000-Find-Len  thru  K000-Exit.
061500     string   ws-Trim-Field (1:ws-Trim-Len)  delimited by size
061600              ","                             delimited by size
061700         into ws-Csv-Build
061800         with pointer ws-Csv-Ptr
061900     end-string.
062000     move     ws-Mt-Sector (ws-Rpt-I)  to  ws-Trim-Field.
062100     perform  K000-Find-Len  thru  K000-Exit.
062200     string   ws-Trim-Field (1:ws-Trim-Len)  delimited by size
062300              ","                             delimited by size
062400         into ws-Csv-Build
062500         with pointer ws-Csv-Ptr
062600     end-string.
062700     move     ws-Mt-Pe (ws-Rpt-I)  to  ws-Fmt-Src.
062800     perform  G200-Format-Amt  thru  G200-Exit.
062900     string   ws-Fmt-Field (ws-Fmt-Start:ws-Fmt-Len)  delimited by size
063000              ","                                      delimited by size
063100         into ws-Csv-Build
063200         with pointer ws-Csv-Ptr
063300     end-string.
063400     move     ws-Mt-Growth (ws-Rpt-I)  to  ws-Fmt-Src.
063500     perform  G200-Format-Amt  thru  G200-Exit.
063600     string   ws-Fmt-Field (ws-Fmt-Start:ws-Fmt-Len)  delimited by size
063700              ","                                      delimited by size
063800         into ws-Csv-Build
063900         with pointer ws-Csv-Ptr
064000     end-string.
064100     move     ws-Mt-Roe (ws-Rpt-I)  to  ws-Fmt-Src.
064200     perform  G200-Format-Amt  thru  G200-Exit.
064300     string   ws-Fmt-Field (ws-Fmt-Start:ws-Fmt-Len)  delimited by size
064400              ","                                      delimited by size
064500         into ws-Csv-Build
064600         with pointer ws-Csv-Ptr
064700     end-string.
064800     move     ws-Mt-De (ws-Rpt-I)  to  ws-Fmt-Src.
064900     perform  G200-Format-Amt  thru  G200-Exit.
065000     string   ws-Fmt-Field (ws-Fmt-Start:ws-Fmt-Len)  delimited by size
065100              ","                                      delimited by size
065200         into ws-Csv-Build
065300         with pointer ws-Csv-Ptr
065400     end-string.
065500     move     ws-Mt-Pm (ws-Rpt-I)  to  ws-Fmt-Src.
065600     perform  G200-Format-Amt  thru  G200-Exit.
065700     string   ws-Fmt-Field (ws-Fmt-Start:ws-Fmt-Len)  delimited by size
065800              ","                                      delimited by size
065900         into ws-Csv-Build
066000         with pointer ws-Csv-Ptr
066100     end-string.
066200     perform  G300-Format-Score  thru  G300-Exit.
066300     string   ws-Fmt-Field (ws-Fmt-Start:ws-Fmt-Len)  delimited by size
066400         into ws-Csv-Build
066500         with pointer ws-Csv-Ptr
066600     end-string.
066700     move     ws-Csv-Build  to  Csv-Text.
066800     write    Csv-Record.
066900 G100-Exit.
067000     exit.
067100*
067200      *-------------------------------------------------------------*
067300      *  Right-trim helper for company/sector text before it is     *
067400      *  spliced into a CSV field.                                  *
067500      *-------------------------------------------------------------*
067600 K000-Find-Len.
067700     move     zero  to  ws-Trim-Len.
067800     perform  K010-Scan-Trim  thru  K010-Exit
067900              varying ws-Trim-I from 200 by -1
068000              until    ws-Trim-I = zero or ws-Trim-Len not = zero.
068100 K000-Exit.
068200     exit.
068300 K010-Scan-Trim.
068400     if       ws-Trim-Field (ws-Trim-I:1) not = space
068500              move  ws-Trim-I  to  ws-Trim-Len.
068600 K010-Exit.
068700     exit.
068800*
068900      *-------------------------------------------------------------*
069000      *  Left-justifies an edited ratio/score so a CSV field never   *
069100      *  carries the edit picture's leading blanks.                  *
069200      *-------------------------------------------------------------*
069300 G200-Format-Amt.
069400     move     ws-Fmt-Src  to  ws-Fmt-Edit.
069500     move     spaces      to  ws-Fmt-Field.
069600     move     ws-Fmt-Edit to  ws-Fmt-Field.
069700     move     zero        to  ws-Fmt-Start.
069800     perform  G210-Find-Start  thru  G210-Exit
069900              varying ws-Fmt-I from 1 by 1
070000              until    ws-Fmt-I > 10 or ws-Fmt-Start not = zero.
070100     compute  ws-Fmt-Len = 11 - ws-Fmt-Start.
070200 G200-Exit.
070300     exit.
070400*
070500 G300-Format-Score.
070600     move     ws-Mt-Score (ws-Rpt-I)  to  ws-Fmt-Score-Edit.
070700     move     spaces                  to  ws-Fmt-Field.
070800     move     ws-Fmt-Score-Edit       to  ws-Fmt-Field.
070900     move     zero                    to  ws-Fmt-Start.
071000     perform  G210-Find-Start  thru  G210-Exit
071100              varying ws-Fmt-I from 1 by 1
071200              until    ws-Fmt-I > 10 or ws-Fmt-Start not = zero.
071300     compute  ws-Fmt-Len = 11 - ws-Fmt-Start.
071400 G300-Exit.
071500     exit.
071600*
071700 G210-Find-Start.
071800     if       ws-Fmt-Field (ws-Fmt-I:1) not = space
071900              move  ws-Fmt-I  to  ws-Fmt-Start.
072000 G210-Exit.
072100     exit.
072200*
072300      *-------------------------------------------------------------*
072400      *  Summary trailer - generation date, screening constants and *
072500      *  the recommendation count, one flat line (not literal JSON).*
072600      *-------------------------------------------------------------*
072700 H000-Write-Summary.
072800     open     output  Summary-File.
072900     move     spaces  to  Summary-Record.
073000     move     ws-Top-Count  to  ws-Fmt-Score-Edit.
073100     move     spaces        to  ws-Fmt-Field.
073200     move     ws-Fmt-Score-Edit  to  ws-Fmt-Field.
073300     move     zero          to  ws-Fmt-Start.
073400     perform  G210-Find-Start  thru  G210-Exit
073500              varying ws-Fmt-I from 1 by 1
073600              until    ws-Fmt-I > 10 or ws-Fmt-Start not = zero.
073700     compute  ws-Fmt-Len = 11 - ws-Fmt-Start.
073800     string   "Generated="                      delimited by size
073900              ws-Run-Date-Disp                    delimited by size
074000              " MaxPE=35 MinEpsGrowth=10 MinRoe=15 Recommendations="
074100                                                    delimited by size
074200              ws-Fmt-Field (ws-Fmt-Start:ws-Fmt-Len)  delimited by size
074300              into Summary-Text.
074400     write    Summary-Record.
074500     close    Summary-File.
074600 H000-Exit.
074700     exit.
074800*
074900 Z000-Wrap-Up.
075000     close    Stock-Master-File.
075100*
