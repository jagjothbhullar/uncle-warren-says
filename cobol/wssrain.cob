000100*******************************************
000200*                                          *
000300*  Record Definition For Analysis Input   *
000400*           File                          *
000500*     Full metric set for the rule engine *
000600*******************************************
000700*  File size 173 bytes.
000800*
000900*
001000* Every ratio is preceded by its own Y/N presence flag - when the
001100* flag is N the value that follows is not to be trusted, conventionally
001200* zero.  SR020 never looks at a value without checking its flag first.
001300*
001400* 24/10/25 vbc - Created for the stock rating suite.
001500* 05/11/25 vbc - Added Forward-Pe and Eps-Growth-5Y for the effective
001600*                P/E and effective growth substitution rules.
001700* 11/11/25 vbc - Added Roi, Oper-Margin, Ps, Qr, Payout, Beta and
001800*                Insider-Own - full metric set now matches the source.
001900*
002000 01  SR-Analysis-Input-Record.
002100     03  AI-Ticker              pic x(8).
002200     03  AI-Company             pic x(30).
002300     03  AI-Price-Flag          pic x.
002400     03  AI-Price               pic s9(7)v99.
002500     03  AI-Mktcap-Flag         pic x.
002600     03  AI-Mktcap-Mm           pic s9(9)v9.
002700     03  AI-Pe-Flag             pic x.
002800     03  AI-Pe                  pic s9(5)v99.
002900     03  AI-Fwdpe-Flag          pic x.
003000     03  AI-Forward-Pe          pic s9(5)v99.
003100     03  AI-Epsgr-Flag          pic x.
003200     03  AI-Eps-Growth          pic s9(3)v99.
003300     03  AI-Epsgr5-Flag         pic x.
003400     03  AI-Eps-Growth-5Y       pic s9(3)v99.
003500     03  AI-Roe-Flag            pic x.
003600     03  AI-Roe                 pic s9(3)v99.
003700     03  AI-Roi-Flag            pic x.
003800     03  AI-Roi                 pic s9(3)v99.
003900     03  AI-De-Flag             pic x.
004000     03  AI-Debt-Equity         pic s9(3)v99.
004100     03  AI-Pm-Flag             pic x.
004200     03  AI-Profit-Margin       pic s9(3)v99.
004300     03  AI-Om-Flag             pic x.
004400     03  AI-Oper-Margin         pic s9(3)v99.
004500     03  AI-Pb-Flag             pic x.
004600     03  AI-Pb                  pic s9(3)v99.
004700     03  AI-Ps-Flag             pic x.
004800     03  AI-Ps                  pic s9(3)v99.
004900     03  AI-Cr-Flag             pic x.
005000     03  AI-Current-Ratio       pic s9(3)v99.
005100     03  AI-Qr-Flag             pic x.
005200     03  AI-Quick-Ratio         pic s9(3)v99.
005300     03  AI-Dy-Flag             pic x.
005400     03  AI-Dividend-Yield      pic s9(2)v99.
005500     03  AI-Po-Flag             pic x.
005600     03  AI-Payout-Ratio        pic s9(3)v99.
005700     03  AI-Beta-Flag           pic x.
005800     03  AI-Beta                pic s9(2)v99.
005900     03  AI-Insown-Flag         pic x.
006000     03  AI-Insider-Own         pic s9(3)v99.
006100     03  filler                 pic x(10).
006200*
