000100*****************************************************
000200*                                                    *
000300*   Working Storage For Uncle Warren Says Messages   *
000400*        Error And Status Literals                   *
000500*                                                    *
000600*****************************************************
000700* Shared by SR001, SR010, SR020 and SR030.
000800*
000900* 24/10/25 vbc - Created for the stock rating suite.
001000* 02/11/25 vbc - Added SR006/007 for the sort/rank step.
001100* 19/01/26 vbc - Added SR008 stock-of-day fallback message.
001200*
001300 01  SR-Messages.
001400     03  SR001M          pic x(40) value
001500         "SR001 Ticker string is spaces - skipped".
001600     03  SR002M          pic x(45) value
001700         "SR002 Unresolved ticker - kept as upshifted".
001800     03  SR003M          pic x(38) value
001900         "SR003 No technicals found for ticker".
002000     03  SR004M          pic x(41) value
002100         "SR004 Fewer than 2 closes - no technical".
002200     03  SR005M          pic x(35) value
002300         "SR005 Stock master file is empty".
002400     03  SR006M          pic x(40) value
002500         "SR006 Fewer than 10 candidates scored".
002600     03  SR007M          pic x(44) value
002700         "SR007 Recommendation table overflow ignored".
002800     03  SR008M          pic x(48) value
002900         "SR008 No qualifying stock - BRK.B used as fallback".
003000* File status text lookup, same shape as ACAS FileStat-Msgs.
003100 01  SR-File-Status-Table.
003200     03  filler          pic x(19) value "00Successful     ".
003300     03  filler          pic x(19) value "10End of file      ".
003400     03  filler          pic x(19) value "23Record not found ".
003500     03  filler          pic x(19) value "35File not found   ".
003600 01  filler redefines SR-File-Status-Table.
003700     03  SR-FS-Entry     occurs 4.
003800         05  SR-FS-Code  pic xx.
003900         05  SR-FS-Text  pic x(17).
