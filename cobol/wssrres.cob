000100*******************************************
000200*                                          *
000300*  Record Definition For Analysis Result  *
000400*           File                          *
000500*     Output of the rule engine (SR020)   *
000600*******************************************
000700*  File size 780 bytes.
000800*
000900* One record per Analysis-Input candidate, in input order.  A
001000* second copy of the picked "stock of the day" candidate is
001100* appended at end of file with Ar-Sod-Flag set to Y - see
001200* paragraph A900-Stock-Of-Day in SR020.
001300*
001400* 24/10/25 vbc - Created for the stock rating suite.
001500* 12/11/25 vbc - Reason-For widened from 3 to 4 lines to match the
001600*                revised scoring rules (dividend/insider bonus text).
001700* 21/11/25 vbc - Added Ar-Sod-Flag / Ar-Sod-Date trailer fields so
001800*                stock-of-the-day does not need its own file.
001900*
002000 01  SR-Analysis-Result-Record.
002100     03  AR-Ticker              pic x(8).
002200     03  AR-Company             pic x(30).
002300     03  AR-Final-Score         pic 9(3).
002400     03  AR-Fund-Score-Pct      pic 9(3).
002500     03  AR-Fund-Points         pic 9(3).
002600     03  AR-Fund-Max            pic 9(3).
002700     03  AR-Tech-Points         pic 9(2).
002800     03  AR-Tech-Max            pic 9(2).
002900     03  AR-Verdict             pic x(8).
003000     03  AR-Mktcap-Disp         pic x(8).
003100     03  AR-Reason-For          pic x(70)  occurs 4.
003200     03  AR-Reason-Agt          pic x(70)  occurs 3.
003300     03  AR-Summary             pic x(200).
003400     03  AR-Sod-Flag            pic x.     *  Y = stock-of-day trailer
003500     03  AR-Sod-Date            pic x(10). *  run date, ccyy-mm-dd
003600     03  filler                 pic x(9).
003700*
