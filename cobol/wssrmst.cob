000100*******************************************
000200*                                          *
000300*  Record Definition For Stock Master     *
000400*           File                          *
000500*     Uses SM-Ticker as key (sequential)  *
000600*******************************************
000700*  File size 260 bytes.
000800*
000900* Curated "why it's investable" list used by SR030 to build the
001000* top-10 recommendation report.  One record per candidate stock.
001100*
001200* 24/10/25 vbc - Created for the stock rating suite.
001300* 30/10/25 vbc - Split flag byte in front of every ratio so an
001400*                absent metric never has to be faked as zero.
001500* 19/01/26 vbc - Notes widened from 132 to 160 on request of JT.
001600*
001700 01  SR-Stock-Master-Record.
001800     03  SM-Ticker              pic x(8).
001900     03  SM-Company             pic x(30).
002000     03  SM-Sector              pic x(22).
002100     03  SM-Pe-Flag             pic x.     *  Y = P/E present
002200     03  SM-Pe                  pic s9(5)v99.
002300     03  SM-Eps-Gr-Flag         pic x.     *  Y = EPS growth present
002400     03  SM-Eps-Growth          pic s9(3)v99.
002500     03  SM-Roe-Flag            pic x.     *  Y = ROE present
002600     03  SM-Roe                 pic s9(3)v99.
002700     03  SM-De-Flag             pic x.     *  Y = debt/equity present
002800     03  SM-Debt-Equity         pic s9(3)v99.
002900     03  SM-Pm-Flag             pic x.     *  Y = profit margin present
003000     03  SM-Profit-Margin       pic s9(3)v99.
003100     03  SM-Notes               pic x(160).
003200     03  filler                 pic x(8).
003300*
