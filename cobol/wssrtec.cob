000100*******************************************
000200*                                          *
000300*  Record Definition For Technicals       *
000400*           File                          *
000500*     Uses TX-Ticker as key (sequential)  *
000600*******************************************
000700*  File size 90 bytes.
000800*
000900* Output of the technical-indicator calculator (SR010).  Each
001000* numeric group is preceded by its own presence flag - a moving
001100* average or RSI that could not be computed (not enough closes)
001200* leaves its flag N and its value zero, exactly as the source
001300* substitutes "N/A" for a missing indicator.
001400*
001500* 24/10/25 vbc - Created for the stock rating suite.
001600* 07/11/25 vbc - Split Sma-50 and Sma-200 flags apart - they are
001700*                not always both present or both absent.
001800*
001900 01  SR-Technicals-Record.
002000     03  TX-Ticker              pic x(8).
002100     03  TX-Window-Flag         pic x.     *  Y = >= 2 closes seen
002200     03  TX-Return-3M           pic s9(4)v99.
002300     03  TX-Start-Price         pic s9(7)v99.
002400     03  TX-End-Price           pic s9(7)v99.
002500     03  TX-High-3M             pic s9(7)v99.
002600     03  TX-Low-3M              pic s9(7)v99.
002700     03  TX-Sma50-Flag          pic x.     *  Y = >= 50 closes seen
002800     03  TX-Sma-50              pic s9(7)v99.
002900     03  TX-Sma200-Flag         pic x.     *  Y = >= 200 closes seen
003000     03  TX-Sma-200             pic s9(7)v99.
003100     03  TX-Rsi-Flag            pic x.     *  Y = >= 15 closes seen
003200     03  TX-Rsi                 pic s9(3)v9.
003300     03  TX-Golden-Cross        pic x.     *  Y/N, space = unknown
003400     03  TX-Pvsma-Flag          pic x.     *  Y = Sma-200 present, > 0
003500     03  TX-Price-Vs-Sma200     pic s9(4)v99.
003600     03  filler                 pic x(6).
003700*
