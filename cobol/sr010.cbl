000100      *****************************************************************
000200      *                                                               *
000300      *                Technical Indicator Calculator                 *
000400      *                                                               *
000500      *****************************************************************
000600*
000700 identification          division.
000800*=================================
000900*
001000      program-id.         sr010.
001100      author.             V B Coen FBCS, FIDM, FIDPM.
001200      installation.       Applewood Computers Accounting System.
001300      date-written.       24/10/1985.
001400      date-compiled.
001500      security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
001600                          Distributed under the GNU General Public
001700                          License.  See the file COPYING for details.
001800*
001900*    Remarks.             Reads the daily closing price file and, for
002000*                         each ticker, derives the moving averages,
002100*                         14-day RSI, 3-month return and golden/death
002200*                         cross used later by SR020's scoring pass.
002300*                         Control-break shape lifted from the old
002400*                         payroll register print.
002500*
002600*    Version.             See Prog-Name in ws.
002700*
002800*    Called modules.      None.
002900*
003000*    Files used.
003100*                         PRICEHST.  Price History (in).
003200*                         TECHNCLS.  Technicals (out).
003300*
003400*    Error messages used.
003500*  Program specific.
003600*                         SR010, SR011.
003700*
003800* Changes:
003900* 24/10/85 vbc -     Original register control-break print.
004000* 29/01/09 vbc -     Migration to GNU Cobol.
004100* 14/09/98 vbc - Y2K Not applicable - no date fields carried forward.
004200* 26/10/25 vbc - 1.0 Gutted & retasked as the stock-rating suite's
004300*                    technical-indicator calculator.
004400* 09/11/25 vbc - 1.1 3-month window widened to min(63,N) closes after
004500*                    QA found short histories under-counting the days.
004600* 22/11/25 vbc - 1.2 RSI now skipped below 15 closes rather than
004700*                    dividing by a short average.
004800*
004900*************************************************************************
005000*
005100* Copyright Notice.
005200* ****************
005300*
005400* This program is part of the Uncle Warren Says stock rating suite
005500* and is Copyright (c) Vincent B Coen. 1985-2026 and later.
005600*
005700* This program is free software; you can redistribute it and/or
005800* modify it under the terms of the GNU General Public License as
005900* published by the Free Software Foundation; version 3 and later.
006000*
006100* This program is distributed in the hope that it will be useful,
006200* but WITHOUT ANY WARRANTY; without even the implied warranty of
006300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
006400*
006500*************************************************************************
006600*
006700 environment              division.
006800*==================================
006900*
007000 configuration            section.
007100 special-names.
007200     class     ws-numeric-class  is  "0" thru "9"
007300     switch    0                is  SR-Debug-Sw
007400         on status is SR-Debug-On
007500         off status is SR-Debug-Off.
007600*
007700 input-output              section.
007800 file-control.
007900     select   Price-Hist-File  assign to PRICEHST
008000              organization is line sequential
008100              file status  is  ws-Phs-Status.
008200     select   Technicals-File  assign to TECHNCLS
008300              organization is line sequential
008400              file status  is  ws-Tec-Status.
008500*
008600 data                      division.
008700*==================================
008800*
008900 file                      section.
009000*
009100 fd  Price-Hist-File.
009200     copy "wssrphs.cob" replacing SR-Price-History-Record by PH-Record.
009300*
009400 fd  Technicals-File.
009500     copy "wssrtec.cob" replacing SR-Technicals-Record by TX-Record.
009600*
009700 working-storage           section.
009800*----------------------------------
009900 77  prog-name              pic x(15) value "sr010 (1.2)".
010000*
010100 01  ws-File-Status.
010200     03  ws-Phs-Status      pic xx    value spaces.
010300     03  ws-Tec-Status      pic xx    value spaces.
010400     03  filler             pic x(4).
010500 01  ws-File-Status-R  redefines ws-File-Status.
010600     03  ws-Fs-Chars        occurs 2  pic xx.
010700     03  filler             pic x(4).
010800*
010900 01  ws-Switches.
011000     03  ws-Eof-Flag        pic x     value "N".
011100         88  ws-Eof                    value "Y".
011200     03  ws-First-Rec-Flag  pic x     value "Y".
011300         88  ws-First-Rec              value "Y".
011400     03  filler             pic x(6).
011500*
011600 01  ws-Ticker-Work.
011700     03  ws-Ticker-Prev     pic x(8)  value spaces.
011800     03  ws-Ticker-Cur      pic x(8)  value spaces.
011900     03  filler             pic x(4).
012000*
012100 01  ws-Counts.
012200     03  ws-N               binary-short  value zero.
012300     03  ws-Win-N           binary-short  value zero.
012400     03  ws-Win-Start       binary-short  value zero.
012500     03  ws-I               binary-short  value zero.
012600     03  ws-J               binary-short  value zero.
012700     03  ws-Recs-Read       binary-long   value zero.
012800     03  ws-Recs-Written    binary-long   value zero.
012900     03  filler             pic x(6).
013000*
013100 01  ws-Closes-Table.
013200     03  ws-Close-Entry     occurs 300 times  pic s9(7)v99.
013300     03  filler             pic x(6).
013400 01  ws-Closes-Alt  redefines ws-Closes-Table.
013500     03  ws-Close-Group     occurs 30 times.
013600         05  ws-Close-Ten   occurs 10 times  pic s9(7)v99.
013700     03  filler             pic x(6).
013800*
013900 01  ws-Work-Amounts.
014000     03  ws-Sum-Price       pic s9(10)v99  value zero.
014100     03  ws-Sum-Gain        pic s9(9)v99   value zero.
014200     03  ws-Sum-Loss        pic s9(9)v99   value zero.
014300     03  ws-Avg-Gain        pic s9(7)v99   value zero.
014400     03  ws-Avg-Loss        pic s9(7)v99   value zero.
014500     03  ws-Delta           pic s9(7)v99   value zero.
014600     03  ws-Rel-Str         pic s9(5)v9999 value zero.
014700     03  ws-High-Work       pic s9(7)v99   value zero.
014800     03  ws-Low-Work        pic s9(7)v99   value zero.
014900     03  filler             pic x(6).
015000 01  ws-Work-Amounts-R  redefines ws-Work-Amounts.
015100     03  filler             pic x(94).
015200*
015300 01  Error-Messages.
015400     03  SR010              pic x(35) value "SR010 Price History file is empty".
015500     03  SR011              pic x(35) value "SR011 Technicals file write error".
015600     03  filler             pic x(10).
015700*
015800 procedure  division.
015900*=====================
016000*
016100 A000-Main-Line.
016200     perform  B000-Initialise.
016300     perform  C000-Process-Records  thru  C000-Exit
016400              until  ws-Eof.
016500     perform  D000-Wrap-Up.
016600     stop     run.
016700*
016800 B000-Initialise.
016900     open     input   Price-Hist-File.
017000     open     output  Technicals-File.
017100     move     zero    to  ws-N.
017200     read     Price-Hist-File
017300              at end  move "Y"  to  ws-Eof-Flag.
017400*
017500 C000-Process-Records.
017600     add      1  to  ws-Recs-Read.
017700     move     PH-Ticker  to  ws-Ticker-Cur.
017800     if       ws-First-Rec
017900              move  "N"           to  ws-First-Rec-Flag
018000              move  ws-Ticker-Cur to  ws-Ticker-Prev.
018100     if       ws-Ticker-Cur not = ws-Ticker-Prev
018200              perform E000-Compute-And-Write  thru  E000-Exit
018300              move    zero            to  ws-N
018400              move    ws-Ticker-Cur   to  ws-Ticker-Prev.
018500     if       ws-N < 300
018600              add   1  to  ws-N
018700              move  PH-Close  to  ws-Close-Entry (ws-N).
018800     read     Price-Hist-File
018900              at end
019000                 perform E000-Compute-And-Write  thru  E000-Exit
019100                 move "Y"  to  ws-Eof-Flag.
019200 C000-Exit.
019300     exit.
019400*
019500 D000-Wrap-Up.
019600     close    Price-Hist-File.
019700     close    Technicals-File.
019800*
019900*  ----------------------------------------------------------------
020000*  One ticker's worth of closes is complete - derive the indicators
020100*  and write the record, providing there are at least 2 closes.
020200*  ----------------------------------------------------------------
020300*
020400 E000-Compute-And-Write.
020500     if       ws-N < 2
020600              go to E000-Exit.
020700     move     spaces  to  TX-Record.
020800     move     ws-Ticker-Prev  to  TX-Ticker.
020900     move     "Y"     to  TX-Window-Flag.
021000     move     "N"     to  TX-Sma50-Flag  TX-Sma200-Flag  TX-Rsi-Flag
021100                          TX-Pvsma-Flag.
021200     move     space   to  TX-Golden-Cross.
021300*
021400*  3-month window - last min(63,N) closes.
021500*
021600     if       ws-N < 63
021700              move  ws-N  to  ws-Win-N
021800     else
021900              move  63    to  ws-Win-N.
022000     compute  ws-Win-Start = ws-N - ws-Win-N + 1.
022100     move     ws-Close-Entry (ws-Win-Start)  to  TX-Start-Price.
022200     move     ws-Close-Entry (ws-N)          to  TX-End-Price.
022300     if       TX-Start-Price not = zero
022400              compute TX-Return-3M rounded =
022500                    (TX-End-Price - TX-Start-Price) / TX-Start-Price * 100.
022600     move     ws-Close-Entry (ws-Win-Start)  to  ws-High-Work ws-Low-Work.
022700     perform  F100-Window-High-Low  thru  F100-Exit
022800              varying  ws-I  from  ws-Win-Start  by  1
022900              until    ws-I > ws-N.
023000     move     ws-High-Work  to  TX-High-3M.
023100     move     ws-Low-Work   to  TX-Low-3M.
023200*
023300*  50 & 200 day simple moving averages - only when enough history.
023400*
023500     if       ws-N not < 50
023600              move zero  to  ws-Sum-Price
023700              compute ws-Win-Start = ws-N - 49
023800              perform F200-Sum-Closes  thru  F200-Exit
023900                      varying  ws-I  from  ws-Win-Start  by  1
024000                      until    ws-I > ws-N
024100              compute TX-Sma-50 rounded = ws-Sum-Price / 50
024200              move "Y"  to  TX-Sma50-Flag.
024300     if       ws-N not < 200
024400              move zero  to  ws-Sum-Price
024500              compute ws-Win-Start = ws-N - 199
024600              perform F200-Sum-Closes  thru  F200-Exit
024700                      varying  ws-I  from  ws-Win-Start  by  1
024800                      until    ws-I > ws-N
024900              compute TX-Sma-200 rounded = ws-Sum-Price / 200
025000              move "Y"  to  TX-Sma200-Flag.
025100*
025200*  14-day RSI - over the last 14 day-to-day changes (15 closes).
025300*
025400     if       ws-N not < 15
025500              move zero  to  ws-Sum-Gain  ws-Sum-Loss
025600              compute ws-Win-Start = ws-N - 13
025700              perform F300-Rsi-Deltas  thru  F300-Exit
025800                      varying  ws-I  from  ws-Win-Start  by  1
025900                      until    ws-I > ws-N
026000              compute ws-Avg-Gain rounded = ws-Sum-Gain / 14
026100              compute ws-Avg-Loss rounded = ws-Sum-Loss / 14
026200              if      ws-Avg-Loss > zero
026300                      compute ws-Rel-Str rounded =
026400                              ws-Avg-Gain / ws-Avg-Loss
026500                      compute TX-Rsi rounded =
026600                              100 - (100 / (1 + ws-Rel-Str))
026700              else
026800                      move  100  to  TX-Rsi
026900              end-if
027000              move "Y"  to  TX-Rsi-Flag.
027100*
027200*  Golden / death cross - only meaningful with both SMAs present.
027300*
027400     if       TX-Sma50-Flag = "Y" and TX-Sma200-Flag = "Y"
027500              if      TX-Sma-50 > TX-Sma-200
027600                      move  "Y"  to  TX-Golden-Cross
027700              else
027800                      move  "N"  to  TX-Golden-Cross
027900              end-if.
028000*
028100*  Price versus the 200-day SMA.
028200*
028300     if       TX-Sma200-Flag = "Y" and TX-Sma-200 > zero
028400              compute TX-Price-Vs-Sma200 rounded =
028500                    (TX-End-Price - TX-Sma-200) / TX-Sma-200 * 100
028600              move  "Y"  to  TX-Pvsma-Flag.
028700*
028800     write    TX-Record.
028900     add      1  to  ws-Recs-Written.
029000 E000-Exit.
029100     exit.
029200*
029300 F100-Window-High-Low.
029400     if       ws-Close-Entry (ws-I) > ws-High-Work
029500              move  ws-Close-Entry (ws-I)  to  ws-High-Work.
029600     if       ws-Close-Entry (ws-I) < ws-Low-Work
029700              move  ws-Close-Entry (ws-I)  to  ws-Low-Work.
029800 F100-Exit.
029900     exit.
030000*
030100 F200-Sum-Closes.
030200     add      ws-Close-Entry (ws-I)  to  ws-Sum-Price.
030300 F200-Exit.
030400     exit.
030500*
030600*  Each delta compares close(I) with the prior close(I-1) - the loop
030700*  runs the 14 day-to-day changes ending on the latest close.
030800*
030900 F300-Rsi-Deltas.
031000     compute  ws-Delta = ws-Close-Entry (ws-I) - ws-Close-Entry (ws-I - 1).
031100     if       ws-Delta > zero
031200              add   ws-Delta  to  ws-Sum-Gain
031300     else
031400              subtract ws-Delta from ws-Sum-Loss.
031500 F300-Exit.
031600     exit.
