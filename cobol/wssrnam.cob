000100*******************************************
000200*                                          *
000300*  Working Storage For Common Company     *
000400*     Name To Ticker Table                *
000500*     Used by SR001 (Ticker Resolution)   *
000600*******************************************
000700* Fixed lookup of well known company names to their exchange
000800* ticker.  Table is searched upshifted, exact match only - SR001
000900* falls through to pattern validation when nothing matches.
001000*
001100* 24/10/25 vbc - Created for the stock rating suite, list taken
001200*                from the household names carried by the source.
001300* 30/10/25 vbc - Added the dozen most requested mega-cap names
001400*                after the pilot run kept flagging them unresolved.
001500*
001600 01  SR-Common-Names-Table.
001700     03  filler pic x(28) value "APPLE               AAPL    ".
001800     03  filler pic x(28) value "MICROSOFT           MSFT    ".
001900     03  filler pic x(28) value "GOOGLE              GOOGL   ".
002000     03  filler pic x(28) value "ALPHABET            GOOGL   ".
002100     03  filler pic x(28) value "AMAZON              AMZN    ".
002200     03  filler pic x(28) value "META                META    ".
002300     03  filler pic x(28) value "FACEBOOK            META    ".
002400     03  filler pic x(28) value "TESLA               TSLA    ".
002500     03  filler pic x(28) value "NVIDIA              NVDA    ".
002600     03  filler pic x(28) value "BERKSHIRE           BRK.B   ".
002700     03  filler pic x(28) value "BERKSHIRE HATHAWAY  BRK.B   ".
002800     03  filler pic x(28) value "COCA-COLA           KO      ".
002900     03  filler pic x(28) value "COCA COLA           KO      ".
003000     03  filler pic x(28) value "COKE                KO      ".
003100     03  filler pic x(28) value "PEPSI               PEP     ".
003200     03  filler pic x(28) value "PEPSICO             PEP     ".
003300     03  filler pic x(28) value "JOHNSON AND JOHNSON JNJ     ".
003400     03  filler pic x(28) value "JOHNSON & JOHNSON   JNJ     ".
003500     03  filler pic x(28) value "PROCTER AND GAMBLE  PG      ".
003600     03  filler pic x(28) value "PROCTER & GAMBLE    PG      ".
003700     03  filler pic x(28) value "WALMART             WMT     ".
003800     03  filler pic x(28) value "TARGET              TGT     ".
003900     03  filler pic x(28) value "HOME DEPOT          HD      ".
004000     03  filler pic x(28) value "LOWES               LOW     ".
004100     03  filler pic x(28) value "DISNEY              DIS     ".
004200     03  filler pic x(28) value "NETFLIX             NFLX    ".
004300     03  filler pic x(28) value "VISA                V       ".
004400     03  filler pic x(28) value "MASTERCARD          MA      ".
004500     03  filler pic x(28) value "AMERICAN EXPRESS    AXP     ".
004600     03  filler pic x(28) value "JPMORGAN            JPM     ".
004700     03  filler pic x(28) value "JP MORGAN           JPM     ".
004800     03  filler pic x(28) value "GOLDMAN SACHS       GS      ".
004900     03  filler pic x(28) value "BANK OF AMERICA     BAC     ".
005000     03  filler pic x(28) value "WELLS FARGO         WFC     ".
005100     03  filler pic x(28) value "CHEVRON             CVX     ".
005200     03  filler pic x(28) value "EXXON               XOM     ".
005300     03  filler pic x(28) value "EXXON MOBIL         XOM     ".
005400     03  filler pic x(28) value "INTEL               INTC    ".
005500     03  filler pic x(28) value "AMD                 AMD     ".
005600     03  filler pic x(28) value "IBM                 IBM     ".
005700     03  filler pic x(28) value "ORACLE              ORCL    ".
005800     03  filler pic x(28) value "SALESFORCE          CRM     ".
005900     03  filler pic x(28) value "ADOBE               ADBE    ".
006000     03  filler pic x(28) value "CISCO               CSCO    ".
006100     03  filler pic x(28) value "VERIZON             VZ      ".
006200     03  filler pic x(28) value "AT&T                T       ".
006300     03  filler pic x(28) value "STARBUCKS           SBUX    ".
006400     03  filler pic x(28) value "MCDONALDS           MCD     ".
006500     03  filler pic x(28) value "NIKE                NKE     ".
006600     03  filler pic x(28) value "BOEING              BA      ".
006700     03  filler pic x(28) value "CATERPILLAR         CAT     ".
006800     03  filler pic x(28) value "UNITEDHEALTH        UNH     ".
006900     03  filler pic x(28) value "PFIZER              PFE     ".
007000     03  filler pic x(28) value "MERCK               MRK     ".
007100     03  filler pic x(28) value "ABBVIE              ABBV    ".
007200     03  filler pic x(28) value "COSTCO              COST    ".
007300     03  filler pic x(28) value "PAYPAL              PYPL    ".
007400     03  filler pic x(28) value "QUALCOMM            QCOM    ".
007500     03  filler pic x(28) value "TEXAS INSTRUMENTS   TXN     ".
007600     03  filler pic x(28) value "HONEYWELL           HON     ".
007700 01  filler redefines SR-Common-Names-Table.
007800     03  SR-Nam-Entry           occurs 60.
007900         05  SR-Nam-Name        pic x(20).
008000         05  SR-Nam-Ticker      pic x(8).
008100 01  SR-Nam-Count               pic 99  value 60.
008200*
