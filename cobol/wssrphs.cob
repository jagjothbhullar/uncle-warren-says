000100*******************************************
000200*                                          *
000300*  Record Definition For Price History    *
000400*           File                          *
000500*     Uses PH-Ticker + PH-Seq as key      *
000600*******************************************
000700*  File size 24 bytes.
000800*
000900* One daily close per record.  Records for a ticker arrive
001000* contiguously, sorted ascending by PH-Seq (oldest first), up to
001100* about 300 closes (roughly 14 months of trading days) per ticker.
001200*
001300* 24/10/25 vbc - Created for the stock rating suite.
001400*
001500 01  SR-Price-History-Record.
001600     03  PH-Ticker              pic x(8).
001700     03  PH-Seq                 pic 9(4).
001800     03  PH-Close               pic s9(7)v99.
001900     03  filler                 pic x(3).
002000*
